000100******************************************************************
000200* ZOMOUT - ENRICHED HOST OUTPUT RECORD                          *
000300*          HOST-DETAIL-REC (SEE ZOMHOST) PLUS THE CLASSIFIER'S  *
000400*          FINDINGS - WRITTEN ONE PER HOST, INPUT ORDER KEPT.   *
000500*                                                                *
000600* 06/11/24  RWP  ORIGINAL CUT.  FIELD NAMES CARRY THE "-O"      *
000700*                SUFFIX THE SAME WAY DALYEDIT'S WS-OUTPUT-REC   *
000800*                DOES, SO THEY NEVER COLLIDE WITH HOST-DETAIL-  *
000900*                REC WHEN BOTH ARE IN WORKING-STORAGE TOGETHER. *
001000******************************************************************
001100 01  HOST-OUTPUT-REC.
001200     05  REPORT-DATE-O           PIC X(10).
001300     05  HOST-ID-O               PIC X(24).
001400     05  HOST-NAME-O             PIC X(30).
001500     05  HOST-TENANT-O           PIC X(20).
001600     05  HOST-ASSET-TAG-O        PIC X(12).
001700     05  PENDING-DECOMM-O        PIC X(05).
001800     05  HOST-CRITERIA-O.
001900         10  CRIT-CPU-DECREASE-FLAG-O    PIC S9(1).
002000         10  CRIT-CPU-DECREASE-VALUE-O   PIC S9(3)V9(6).
002100         10  CRIT-NET-DECREASE-FLAG-O    PIC S9(1).
002200         10  CRIT-NET-DECREASE-VALUE-O   PIC S9(3)V9(6).
002300         10  CRIT-LOW-CPU-FLAG-O         PIC S9(1).
002400         10  CRIT-LOW-CPU-VALUE-O        PIC S9(3)V9(6).
002500         10  CRIT-CONST-RAM-FLAG-O       PIC S9(1).
002600         10  CRIT-CONST-RAM-VALUE-O      PIC S9(3)V9(6).
002700         10  CRIT-CPU-PROFILE-FLAG-O     PIC S9(1).
002800         10  CRIT-CPU-PROFILE-VALUE-O    PIC S9(3)V9(6).
002900***  SAME OCCURS REDEFINITION AS ZOMHOST, KEPT IN STEP SO
003000***  700-WRITE-ZOMOUT CAN MOVE CRIT-ENTRY(IDX) STRAIGHT ACROSS.
003100     05  HOST-CRITERIA-O-TABLE REDEFINES HOST-CRITERIA-O.
003200         10  CRIT-ENTRY-O OCCURS 5 TIMES
003300                          INDEXED BY CRIT-OUT-IDX.
003400             15  CRIT-FLAG-O            PIC S9(1).
003500             15  CRIT-VALUE-O           PIC S9(3)V9(6).
003600     05  FILLER                  PIC X(10).
003700     05  CRITERION-TYPE-O        PIC X(02).
003800     05  CRITERION-ALIAS-O       PIC X(20).
003900     05  CRITERION-DESC-O        PIC X(250).
004000     05  CRITERION-STATE-O       PIC 9(01).
004100     05  IS-ZOMBIE-O             PIC X(01).
004200         88  IS-ZOMBIE-YES-O         VALUE "Y".
004300         88  IS-ZOMBIE-NO-O          VALUE "N".
004400******************************************************************
004500* RECORD LENGTH = 435 (161 CARRIED FORWARD + 274 ENRICHMENT)    *
004600******************************************************************
