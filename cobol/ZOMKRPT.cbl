000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ZOMKRPT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/22/94.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          STANDALONE JOB STEP.  READS THE KILLED-ZOMBIES LEDGER
001300*          (DDS0001.ZOMB.KILLEDLG), SELECTS THE ENTRIES WHOSE
001400*          KILL TIMESTAMP FALLS WITHIN THE LAST H HOURS (PARM
001500*          CARD, DEFAULT 24), AND PRINTS A DETAIL AND PER-CODE
001600*          BREAKDOWN REPORT.  DOES NOT TOUCH THE CURRENT-
001700*          ZOMBIES SNAPSHOT OR THE HOST-OUTPUT FILE - THOSE
001800*          BELONG TO ZOMDETEC.  ADAPTED FROM THE OLD PATSRCH
001900*          SEARCH-AND-LIST SHAPE - NO TRAILER-BALANCE LOGIC IS
002000*          NEEDED HERE BECAUSE THE LEDGER IS A PLAIN EXTEND-ONLY
002100*          FILE WITH NO TRAILER RECORD.
002200*
002300******************************************************************
002400*CHANGE LOG.
002500*-----------------------------------------------------------------
002600* DATE      WHO  REQUEST    DESCRIPTION
002700*-----------------------------------------------------------------
002800* 05/22/94  JS   ZB-0022    ORIGINAL CUT, ADAPTED FROM PATSRCH.   ZB-0022 
002900* 02/09/95  JS   ZB-0024    ADDED THE PER-CODE BREAKDOWN SECTION  ZB-0024 
003000*                           - OPERATIONS WANTED A COUNT BY        ZB-0024 
003100*                           CLASSIFICATION CODE, NOT JUST A       ZB-0024 
003200*                           GRAND TOTAL.                          ZB-0024 
003300* 12/21/98  RWP  ZB-0040    Y2K REVIEW - WS-CUTOFF-TIMESTAMP NOW  ZB-0040 
003400*                           BUILDS A FOUR-DIGIT YEAR.  PRIOR TO   ZB-0040 
003500*                           THIS RELEASE THE CENTURY WAS HARD-    ZB-0040 
003600*                           CODED TO "19" - SEE 000-HOUSEKEEPING. ZB-0040 
003700* 06/03/03  DKL  ZB-0055    CUTOFF-HOURS PARM NOW DEFAULTS TO 24  ZB-0055 
003800*                           WHEN THE PARM CARD IS BLANK INSTEAD   ZB-0055 
003900*                           OF ABENDING.                          ZB-0055 
004000* 08/06/07  JFS  ZB-0071    NO LOGIC CHANGE - RECOMPILED WITH THE ZB-0071 
004100*                           REST OF THE ZOMBIE SUITE.             ZB-0071 
004200* 05/19/11  RWP  ZB-0088    ADDED WS-CUTOFF-AREA REDEFINES FOR    ZB-0088 
004300*                           THE HOUR-ONLY SUBTRACT IN 000-        ZB-0088 
004400*                           HOUSEKEEPING.                         ZB-0088 
004500*-----------------------------------------------------------------
004600* NOTE - THE CUTOFF-HOUR SUBTRACT BELOW DOES NOT BORROW ACROSS    ZB-0088 
004700* A MIDNIGHT BOUNDARY.  A RUN MADE EARLY IN THE MORNING WITH A    ZB-0088 
004800* LARGE CUTOFF-HOURS PARM WILL CLAMP THE CUTOFF TIME TO 00:00:00  ZB-0088 
004900* OF THE CURRENT DATE RATHER THAN ROLLING BACK INTO YESTERDAY.    ZB-0088 
005000* NOBODY HAS ASKED FOR TRUE CALENDAR MATH YET - RWP 05/22/94.     ZB-0088 
005100*-----------------------------------------------------------------
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS NEXT-PAGE.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300         ASSIGN TO UT-S-SYSOUT
006400         ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT KILLEDLG-FILE
006700         ASSIGN TO UT-S-KILLEDLG
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS KFCODE.
007000
007100     SELECT RPT-FILE
007200         ASSIGN TO UT-S-ZOMKRPT
007300         ORGANIZATION IS SEQUENTIAL.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SYSOUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 132 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC                      PIC X(132).
008400
008500****** KILLED-ZOMBIES LEDGER - EXTEND-ONLY, ONE RECORD PER HOST
008600****** THAT DROPPED OUT OF THE CURRENT-ZOMBIES SET ON SOME PAST
008700****** DETECT RUN.  NEVER REWRITTEN, NEVER PURGED BY THIS JOB.
008800 FD  KILLEDLG-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 95 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS KILLED-ZOMBIE-REC.
009400     COPY ZOMKILL.
009500
009600 FD  RPT-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 132 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS RPT-REC.
010200 01  RPT-REC                         PIC X(132).
010300
010400 WORKING-STORAGE SECTION.
010500
010600 01  FILE-STATUS-CODES.
010700     05  KFCODE                      PIC X(2).
010800         88  KILLEDLG-READ-OK             VALUE SPACES.
010900         88  NO-MORE-KILLEDLG              VALUE "10".
011000
011100 01  WS-SWITCHES.
011200     05  MORE-KILLEDLG-SW             PIC X(1) VALUE "Y".
011300         88  MORE-KILLEDLG-RECS            VALUE "Y".
011400         88  NO-MORE-KILLEDLG-RECS         VALUE "N".
011500     05  MORE-CODE-ROWS-SW            PIC X(1) VALUE "Y".
011600         88  MORE-CODE-ROWS                VALUE "Y".
011700         88  NO-MORE-CODE-ROWS             VALUE "N".
011800
011900 01  WS-PARM-CARD                    PIC X(80) VALUE SPACES.
012000 01  WS-PARM-CUTOFF-HOURS             PIC 9(03).
012100
012200 01  WS-DATE-AND-TIME.
012300     05  WS-CURRENT-DATE.
012400         10  WS-CURR-CC               PIC 9(02).
012500         10  WS-CURR-YY                PIC 9(02).
012600         10  WS-CURR-MM                PIC 9(02).
012700         10  WS-CURR-DD                PIC 9(02).
012800     05  WS-CURRENT-TIME.
012900         10  WS-CURR-HH                PIC 9(02).
013000         10  WS-CURR-MN                PIC 9(02).
013100         10  WS-CURR-SS                PIC 9(02).
013200         10  WS-CURR-HS                PIC 9(02).
013300
013400 01  WS-CUTOFF-AREA.
013500     05  WS-CUTOFF-HH                 PIC 9(02) COMP.
013600***  SIGNED VIEW OF THE HOUR ABOVE - SEE ZB-0088.  LETS 300-
013700***  COMPUTE-CUTOFF TEST FOR A NEGATIVE RESULT BEFORE THE
013800***  UNSIGNED FIELD WRAPS.
013900 01  WS-CUTOFF-AREA-S REDEFINES WS-CUTOFF-AREA.
014000     05  WS-CUTOFF-HH-S               PIC S9(02) COMP.
014100
014200 01  WS-CUTOFF-TIMESTAMP              PIC X(19).
014300 01  WS-CUTOFF-TS-PARTS REDEFINES WS-CUTOFF-TIMESTAMP.
014400     05  WS-CUTOFF-TS-DATE            PIC X(10).
014500     05  FILLER                       PIC X(01).
014600     05  WS-CUTOFF-TS-TIME            PIC X(08).
014700
014800 01  WS-COUNTERS.
014900     05  WS-RECORDS-READ              PIC S9(7) COMP.
015000     05  WS-RECORDS-SELECTED          PIC S9(7) COMP.
015100     05  WS-LINES                     PIC S9(3) COMP.
015200     05  WS-PAGES                     PIC S9(3) COMP VALUE 1.
015300     05  WS-CODE-IDX                  PIC 9(02) COMP.
015400
015500******************************************************************
015600* PER-CODE BREAKDOWN TABLE - ONE ROW PER DISTINCT CLASSIFICATION *
015700* CODE SEEN AMONG THE SELECTED LEDGER ENTRIES.  32 ROWS COVERS   *
015800* EVERY CODE THE CLASSIFIER CAN PRODUCE.                        *
015900******************************************************************
016000 01  WS-CODE-TABLE.
016100     05  WS-CODE-ROW-COUNT            PIC 9(02) COMP.
016200     05  WS-CODE-ENTRY OCCURS 32 TIMES
016300                       INDEXED BY CODE-TAB-IDX.
016400         10  WS-CODE-VALUE                PIC X(02).
016500         10  WS-CODE-ALIAS                PIC X(20).
016600         10  WS-CODE-COUNT                PIC S9(5) COMP.
016700***  RAW-BYTES VIEW OF THE WHOLE TABLE - USED ONLY WHEN DUMPING
016800***  A ROW TO SYSOUT FOR A TRACE, SEE 1000-ABEND-RTN.
016900 01  WS-CODE-TABLE-X REDEFINES WS-CODE-TABLE.
017000     05  FILLER                       PIC 9(02) COMP.
017100     05  WS-CODE-ENTRY-X OCCURS 32 TIMES PIC X(27).
017200
017300 01  WS-HDR-REC.
017400     05  FILLER                       PIC X(37) VALUE SPACES.
017500     05  FILLER                       PIC X(30)
017600         VALUE "ZOMBIE HOST KILLED SUMMARY RPT".
017700     05  FILLER                       PIC X(10) VALUE SPACES.
017800     05  FILLER                       PIC X(5)  VALUE "PAGE ".
017900     05  PAGE-NBR-O                   PIC ZZ9.
018000     05  FILLER                       PIC X(47) VALUE SPACES.
018100
018200 01  WS-SUBHDR-REC.
018300     05  FILLER                       PIC X(10) VALUE SPACES.
018400     05  FILLER                       PIC X(16)
018500         VALUE "CUTOFF-HOURS -- ".
018600     05  CUTOFF-HOURS-O               PIC ZZ9.
018700     05  FILLER                       PIC X(10) VALUE SPACES.
018800     05  FILLER                       PIC X(16)
018900         VALUE "CUTOFF-TS ------".
019000     05  CUTOFF-TS-O                  PIC X(19).
019100     05  FILLER                       PIC X(48) VALUE SPACES.
019200
019300 01  WS-COUNT-REC.
019400     05  FILLER                       PIC X(10) VALUE SPACES.
019500     05  FILLER                       PIC X(24)
019600         VALUE "KILLED ZOMBIES SELECTED ".
019700     05  COUNT-O                      PIC ZZZ,ZZ9.
019800     05  FILLER                       PIC X(91) VALUE SPACES.
019900
020000 01  WS-COLM-HDR-REC.
020100     05  FILLER                       PIC X(10) VALUE SPACES.
020200     05  FILLER                       PIC X(25) VALUE "HOST ID".
020300     05  FILLER                       PIC X(32) VALUE "HOSTNAME".
020400     05  FILLER                       PIC X(22) VALUE "ALIAS".
020500     05  FILLER                       PIC X(19) VALUE "KILLED-AT".
020600     05  FILLER                       PIC X(24) VALUE SPACES.
020700
020800 01  WS-DETAIL-REC.
020900     05  FILLER                       PIC X(10) VALUE SPACES.
021000     05  HOST-ID-O                    PIC X(24).
021100     05  FILLER                       PIC X(01) VALUE SPACES.
021200     05  HOSTNAME-O                   PIC X(30).
021300     05  FILLER                       PIC X(01) VALUE SPACES.
021400     05  ALIAS-O                      PIC X(20).
021500     05  FILLER                       PIC X(01) VALUE SPACES.
021600     05  KILLED-AT-O                  PIC X(19).
021700     05  FILLER                       PIC X(25) VALUE SPACES.
021800
021900 01  WS-CODE-HDR-REC.
022000     05  FILLER                       PIC X(10) VALUE SPACES.
022100     05  FILLER                       PIC X(40)
022200         VALUE "CLASSIFICATION CODE BREAKDOWN".
022300     05  FILLER                       PIC X(82) VALUE SPACES.
022400
022500 01  WS-CODE-DETAIL-REC.
022600     05  FILLER                       PIC X(10) VALUE SPACES.
022700     05  CODE-O                       PIC X(02).
022800     05  FILLER                       PIC X(03) VALUE SPACES.
022900     05  CODE-ALIAS-O                  PIC X(20).
023000     05  FILLER                       PIC X(03) VALUE SPACES.
023100     05  CODE-COUNT-O                 PIC ZZZ,ZZ9.
023200     05  FILLER                       PIC X(91) VALUE SPACES.
023300
023400 01  WS-BLANK-LINE                   PIC X(132) VALUE SPACES.
023500
023600     COPY ABENDREC.
023700
023800 PROCEDURE DIVISION.
023900 100-MAINLINE.
024000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024100     PERFORM 200-SELECT-ENTRY THRU 200-EXIT
024200             UNTIL NO-MORE-KILLEDLG-RECS.
024300     PERFORM 700-PRINT-REPORT THRU 700-EXIT.
024400     PERFORM 900-CLEANUP THRU 900-EXIT.
024500     MOVE ZERO TO RETURN-CODE.
024600     GOBACK.
024700 100-EXIT.
024800     EXIT.
024900
025000 000-HOUSEKEEPING.
025100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025200     DISPLAY "******** BEGIN JOB ZOMKRPT ********".
025300     MOVE 0 TO WS-CODE-ROW-COUNT.
025400
025500     ACCEPT WS-PARM-CARD FROM SYSIN.
025600     IF WS-PARM-CARD(1:3) = SPACES OR WS-PARM-CARD(1:3) = "000"
025700         MOVE 24 TO WS-PARM-CUTOFF-HOURS
025800     ELSE
025900         MOVE WS-PARM-CARD(1:3) TO WS-PARM-CUTOFF-HOURS.
026000
026100     ACCEPT WS-CURRENT-DATE FROM DATE.
026200     ACCEPT WS-CURRENT-TIME FROM TIME.
026300
026400     PERFORM 300-COMPUTE-CUTOFF THRU 300-EXIT.
026500
026600     OPEN INPUT KILLEDLG-FILE.
026700     OPEN OUTPUT SYSOUT, RPT-FILE.
026800
026900     READ KILLEDLG-FILE
027000         AT END
027100         MOVE "N" TO MORE-KILLEDLG-SW
027200     END-READ.
027300 000-EXIT.
027400     EXIT.
027500
027600***  SEE THE NOTE ABOVE THE CHANGE LOG - NO MIDNIGHT BORROW.
027700 300-COMPUTE-CUTOFF.
027800     MOVE "300-COMPUTE-CUTOFF" TO PARA-NAME.
027900     COMPUTE WS-CUTOFF-HH-S = WS-CURR-HH - WS-PARM-CUTOFF-HOURS.
028000     IF WS-CUTOFF-HH-S < 0
028100         MOVE 0 TO WS-CUTOFF-HH.
028200
028300     MOVE "20"        TO WS-CUTOFF-TS-DATE(1:2).
028400     MOVE WS-CURR-YY   TO WS-CUTOFF-TS-DATE(3:2).
028500     MOVE "-"          TO WS-CUTOFF-TS-DATE(5:1).
028600     MOVE WS-CURR-MM   TO WS-CUTOFF-TS-DATE(6:2).
028700     MOVE "-"          TO WS-CUTOFF-TS-DATE(8:1).
028800     MOVE WS-CURR-DD   TO WS-CUTOFF-TS-DATE(9:2).
028900
029000     MOVE WS-CUTOFF-HH TO WS-CUTOFF-TS-TIME(1:2).
029100     MOVE ":"          TO WS-CUTOFF-TS-TIME(3:1).
029200     MOVE "00"         TO WS-CUTOFF-TS-TIME(4:2).
029300     MOVE ":"          TO WS-CUTOFF-TS-TIME(6:1).
029400     MOVE "00"         TO WS-CUTOFF-TS-TIME(7:2).
029500 300-EXIT.
029600     EXIT.
029700
029800 200-SELECT-ENTRY.
029900     MOVE "200-SELECT-ENTRY" TO PARA-NAME.
030000     ADD +1 TO WS-RECORDS-READ.
030100
030200     IF KILL-TIMESTAMP NOT < WS-CUTOFF-TIMESTAMP
030300         ADD +1 TO WS-RECORDS-SELECTED
030400         PERFORM 220-ACCUMULATE-CODE THRU 220-EXIT.
030500
030600     READ KILLEDLG-FILE
030700         AT END
030800         MOVE "N" TO MORE-KILLEDLG-SW
030900     END-READ.
031000 200-EXIT.
031100     EXIT.
031200
031300 220-ACCUMULATE-CODE.
031400     MOVE "N" TO MORE-CODE-ROWS-SW.
031500     PERFORM 240-SEARCH-CODE-ROW THRU 240-EXIT
031600             VARYING CODE-TAB-IDX FROM 1 BY 1
031700             UNTIL CODE-TAB-IDX > WS-CODE-ROW-COUNT
031800             OR MORE-CODE-ROWS.
031900     IF NOT MORE-CODE-ROWS
032000         ADD +1 TO WS-CODE-ROW-COUNT
032100         SET CODE-TAB-IDX TO WS-CODE-ROW-COUNT
032200         MOVE KILL-CRITERION-TYPE TO WS-CODE-VALUE(CODE-TAB-IDX)
032300         MOVE KILL-CRITERION-ALIAS TO WS-CODE-ALIAS(CODE-TAB-IDX)
032400         MOVE 1 TO WS-CODE-COUNT(CODE-TAB-IDX).
032500 220-EXIT.
032600     EXIT.
032700
032800 240-SEARCH-CODE-ROW.
032900     IF WS-CODE-VALUE(CODE-TAB-IDX) = KILL-CRITERION-TYPE
033000         ADD +1 TO WS-CODE-COUNT(CODE-TAB-IDX)
033100         MOVE "Y" TO MORE-CODE-ROWS-SW.
033200 240-EXIT.
033300     EXIT.
033400
033500 700-PRINT-REPORT.
033600     MOVE "700-PRINT-REPORT" TO PARA-NAME.
033700     PERFORM 720-WRITE-PAGE-HDR THRU 720-EXIT.
033800
033900     MOVE WS-PARM-CUTOFF-HOURS TO CUTOFF-HOURS-O.
034000     MOVE WS-CUTOFF-TIMESTAMP TO CUTOFF-TS-O.
034100     WRITE RPT-REC FROM WS-SUBHDR-REC
034200         AFTER ADVANCING 1.
034300     MOVE WS-RECORDS-SELECTED TO COUNT-O.
034400     WRITE RPT-REC FROM WS-COUNT-REC
034500         AFTER ADVANCING 2.
034600     WRITE RPT-REC FROM WS-BLANK-LINE
034700         AFTER ADVANCING 1.
034800     WRITE RPT-REC FROM WS-COLM-HDR-REC
034900         AFTER ADVANCING 1.
035000     ADD +4 TO WS-LINES.
035100
035200     MOVE 1 TO WS-RECORDS-READ.
035300     PERFORM 740-PRINT-DETAIL-PASS THRU 740-EXIT.
035400     PERFORM 760-PRINT-CODE-BREAKDOWN THRU 760-EXIT.
035500 700-EXIT.
035600     EXIT.
035700
035800***  SINCE 200-SELECT-ENTRY ALREADY CONSUMED THE LEDGER FILE TO
035900***  BUILD THE CODE TABLE, THE DETAIL PASS RE-READS IT FROM THE
036000***  TOP.  SAME TWO-PASS SHAPE PATLIST USES AGAINST PATSRCH.
036100 740-PRINT-DETAIL-PASS.
036200     MOVE "740-PRINT-DETAIL-PASS" TO PARA-NAME.
036300     CLOSE KILLEDLG-FILE.
036400     OPEN INPUT KILLEDLG-FILE.
036500     MOVE "Y" TO MORE-KILLEDLG-SW.
036600     READ KILLEDLG-FILE
036700         AT END
036800         MOVE "N" TO MORE-KILLEDLG-SW
036900     END-READ.
037000     PERFORM 745-WRITE-ONE-DETAIL THRU 745-EXIT
037100             UNTIL NO-MORE-KILLEDLG-RECS.
037200 740-EXIT.
037300     EXIT.
037400
037500 745-WRITE-ONE-DETAIL.
037600     MOVE "745-WRITE-ONE-DETAIL" TO PARA-NAME.
037700     IF KILL-TIMESTAMP NOT < WS-CUTOFF-TIMESTAMP
037800         IF WS-LINES > 50
037900             PERFORM 600-PAGE-BREAK THRU 600-EXIT
038000         END-IF
038100         MOVE KILL-HOST-ID TO HOST-ID-O
038200         MOVE KILL-HOSTNAME TO HOSTNAME-O
038300         MOVE KILL-CRITERION-ALIAS TO ALIAS-O
038400         MOVE KILL-TIMESTAMP TO KILLED-AT-O
038500         WRITE RPT-REC FROM WS-DETAIL-REC
038600             AFTER ADVANCING 1
038700         ADD +1 TO WS-LINES.
038800
038900     READ KILLEDLG-FILE
039000         AT END
039100         MOVE "N" TO MORE-KILLEDLG-SW
039200     END-READ.
039300 745-EXIT.
039400     EXIT.
039500
039600 760-PRINT-CODE-BREAKDOWN.
039700     MOVE "760-PRINT-CODE-BREAKDOWN" TO PARA-NAME.
039800     IF WS-LINES > 40
039900         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
040000     WRITE RPT-REC FROM WS-BLANK-LINE
040100         AFTER ADVANCING 1.
040200     WRITE RPT-REC FROM WS-CODE-HDR-REC
040300         AFTER ADVANCING 1.
040400     ADD +2 TO WS-LINES.
040500
040600     PERFORM 780-WRITE-CODE-ROW THRU 780-EXIT
040700             VARYING CODE-TAB-IDX FROM 1 BY 1
040800             UNTIL CODE-TAB-IDX > WS-CODE-ROW-COUNT.
040900 760-EXIT.
041000     EXIT.
041100
041200 780-WRITE-CODE-ROW.
041300     MOVE "780-WRITE-CODE-ROW" TO PARA-NAME.
041400     IF WS-LINES > 50
041500         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
041600     MOVE WS-CODE-VALUE(CODE-TAB-IDX) TO CODE-O.
041700     MOVE WS-CODE-ALIAS(CODE-TAB-IDX) TO CODE-ALIAS-O.
041800     MOVE WS-CODE-COUNT(CODE-TAB-IDX) TO CODE-COUNT-O.
041900     WRITE RPT-REC FROM WS-CODE-DETAIL-REC
042000         AFTER ADVANCING 1.
042100     ADD +1 TO WS-LINES.
042200 780-EXIT.
042300     EXIT.
042400
042500 600-PAGE-BREAK.
042600     PERFORM 720-WRITE-PAGE-HDR THRU 720-EXIT.
042700 600-EXIT.
042800     EXIT.
042900
043000 720-WRITE-PAGE-HDR.
043100     MOVE "720-WRITE-PAGE-HDR" TO PARA-NAME.
043200     MOVE WS-PAGES TO PAGE-NBR-O.
043300     WRITE RPT-REC FROM WS-HDR-REC
043400         AFTER ADVANCING NEXT-PAGE.
043500     ADD +1 TO WS-PAGES.
043600     MOVE 0 TO WS-LINES.
043700 720-EXIT.
043800     EXIT.
043900
044000 900-CLEANUP.
044100     MOVE "900-CLEANUP" TO PARA-NAME.
044200     CLOSE KILLEDLG-FILE, SYSOUT, RPT-FILE.
044300     DISPLAY "** LEDGER RECORDS READ **".
044400     DISPLAY WS-RECORDS-READ.
044500     DISPLAY "** RECORDS SELECTED **".
044600     DISPLAY WS-RECORDS-SELECTED.
044700     DISPLAY "******** NORMAL END OF JOB ZOMKRPT ********".
044800 900-EXIT.
044900     EXIT.
045000
045100 1000-ABEND-RTN.
045200     MOVE "ZOMKRPT" TO ABEND-PROGRAM-ID.
045300     WRITE SYSOUT-REC FROM ABEND-REC.
045400     CLOSE KILLEDLG-FILE, SYSOUT, RPT-FILE.
045500     DISPLAY "*** ABNORMAL END OF JOB-ZOMKRPT ***" UPON CONSOLE.
045600     DIVIDE ZERO-VAL INTO ONE-VAL.
