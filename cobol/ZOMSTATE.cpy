000100******************************************************************
000200* ZOMSTATE - CLASSIFICATION-CODE ENABLE/DISABLE STATE TABLE     *
000300*            ONE RECORD PER CODE ON DDS0001.ZOMB.STATETAB -     *
000400*            OPERATOR MAINTAINED, OPTIONAL.  ANY CODE NOT ON    *
000500*            THE FILE DEFAULTS TO ENABLED.                     *
000600*                                                                *
000700* 06/11/24  RWP  ORIGINAL CUT.  RECORD IS ONLY 3 BYTES WIDE SO  *
000800*                THERE IS NO ROOM LEFT FOR A FILLER PAD - THE   *
000900*                FILE LAYOUT IS ALREADY AS TIGHT AS IT CAN BE.  *
001000******************************************************************
001100 01  STATE-TABLE-REC.
001200     05  STATE-CODE              PIC X(02).
001300     05  STATE-VALUE             PIC 9(01).
001400         88  STATE-IS-ENABLED        VALUE 1.
001500         88  STATE-IS-DISABLED       VALUE 0.
001600******************************************************************
001700* IN-MEMORY COPY OF THE STATE TABLE, BUILT BY 200-LOAD-STATE-   *
001800* TABLE IN ZOMDETEC.  32 ROWS COVERS EVERY CODE IN THE ALIAS    *
001900* TABLE (ZOMCRIT) WITH ROOM TO SPARE.                           *
002000******************************************************************
002100 01  WS-STATE-TABLE.
002200     05  WS-STATE-ROW-COUNT      PIC 9(02) COMP.
002300     05  WS-STATE-ENTRY OCCURS 32 TIMES
002400                        INDEXED BY STATE-TAB-IDX.
002500         10  WS-STATE-ENTRY-CODE     PIC X(02).
002600         10  WS-STATE-ENTRY-VALUE    PIC 9(01).
002700         10  FILLER                  PIC X(02).
