000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ZOMCLSFY.
000400 AUTHOR. R. W. PETRAKIS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/92.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE ZOMBIE-TYPE CLASSIFIER.  IT
001300*          IS CALLED ONCE PER HOST RECORD BY ZOMDETEC (AND MAY
001400*          BE CALLED STANDALONE BY ANY FUTURE REPORTING JOB
001500*          THAT NEEDS TO RE-CLASSIFY A HOST WITHOUT RE-RUNNING
001600*          THE WHOLE DETECT JOB).  GIVEN THE FIVE ZOMBIE-
001700*          CRITERION FLAGS IN FIXED ORDER IT RETURNS THE
001800*          CLASSIFICATION CODE, ITS ENGLISH ALIAS, AND THE
001900*          JOINED SPANISH DESCRIPTION OF THE ACTIVE CRITERIA.
002000*
002100*          THIS PROGRAM DOES NO FILE I/O OF ITS OWN.
002200*
002300******************************************************************
002400*CHANGE LOG.
002500*-----------------------------------------------------------------
002600* DATE      WHO  REQUEST    DESCRIPTION
002700*-----------------------------------------------------------------
002800* 03/14/92  RWP  ZB-0001    ORIGINAL CUT - FIVE-CRITERION MASK    ZB-0001 
002900*                           TABLE, 32 CODES, SEQUENTIAL SEARCH.   ZB-0001 
003000* 07/02/92  RWP  ZB-0006    ADDED THE ALIAS TABLE SEARCH; CODES   ZB-0006 
003100*                           NOT FOUND NOW DEFAULT ALIAS TO CODE.  ZB-0006 
003200* 11/30/93  DKL  ZB-0014    FIXED MASK FOR (3,4,5) - WAS BEING    ZB-0014 
003300*                           MATCHED TO 3I INSTEAD OF 3J.          ZB-0014 
003400* 04/18/94  RWP  ZB-0019    CALL TO ZOMJOIN ADDED FOR THE         ZB-0019 
003500*                           SPANISH DESCRIPTION TEXT.             ZB-0019 
003600* 09/09/96  MMT  ZB-0031    INIT-TABLES NOW RUNS ONLY ON THE      ZB-0031 
003700*                           FIRST CALL IN A RUN UNIT - TABLE      ZB-0031 
003800*                           LOAD WAS SHOWING UP IN THE CPU        ZB-0031 
003900*                           PROFILE FOR LARGE EXTRACTS.           ZB-0031 
004000* 12/21/98  RWP  ZB-0040    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS   ZB-0040 
004100*                           IN THIS PROGRAM.  NO CHANGE MADE.     ZB-0040 
004200* 02/11/02  DKL  ZB-0052    CODE "0" (NO ZOMBIE) ALIAS CORRECTED  ZB-0052 
004300*                           TO MATCH THE OPERATIONS GLOSSARY.     ZB-0052 
004400* 08/06/07  JFS  ZB-0071    ADDED WS-ACTIVE-MASK-TABLE REDEFINES  ZB-0071 
004500*                           SO THE MASK IS BUILT CHARACTER BY     ZB-0071 
004600*                           CHARACTER INSTEAD OF VIA UNSTRING.    ZB-0071 
004700* 05/19/11  RWP  ZB-0088    NO LOGIC CHANGE - RECOMPILED UNDER    ZB-0088 
004800*                           THE CURRENT COMPILER RELEASE.         ZB-0088 
004900* 03/08/13  MMT  ZB-0091    100-BUILD-MASK SPLIT OUT OF THE INLINE ZB-0091
005000*                           PERFORM LOOP INTO ITS OWN PARAGRAPH - ZB-0091 
005100*                           SHOP STANDARD IS OUT-OF-LINE PERFORM  ZB-0091 
005200*                           THROUGHOUT, NO EXCEPTIONS.            ZB-0091 
005300*-----------------------------------------------------------------
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     CLASS ZOMBIE-BIT-CLASS IS "0" "1".
006200
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500
006600 01  WS-SWITCHES.
006700     05  WS-FIRST-CALL-SW        PIC X(01) VALUE "Y".
006800         88  FIRST-CALL               VALUE "Y".
006900         88  NOT-FIRST-CALL           VALUE "N".
007000     05  WS-FOUND-SW              PIC X(01) VALUE "N".
007100         88  ENTRY-FOUND              VALUE "Y".
007200         88  ENTRY-NOT-FOUND          VALUE "N".
007300
007400 01  WS-SUBSCRIPTS-AND-COUNTERS.
007500     05  WS-CRIT-IDX             PIC 9(1) COMP.
007600     05  WS-MASK-IDX             PIC 9(2) COMP.
007700     05  WS-ALIAS-IDX            PIC 9(2) COMP.
007800
007900 01  WS-ACTIVE-MASK-AREA.
008000     05  WS-ACTIVE-MASK          PIC X(05).
008100***  CHAR-AT-A-TIME VIEW USED BY 100-BUILD-MASK - SEE ZB-0071.
008200 01  WS-ACTIVE-MASK-TABLE REDEFINES WS-ACTIVE-MASK-AREA.
008300     05  WS-ACTIVE-MASK-CHAR OCCURS 5 TIMES PIC X(01).
008400
008500******************************************************************
008600* MASK/CODE TABLE - EVERY ONE OF THE 32 POSSIBLE COMBINATIONS   *
008700* OF THE FIVE CRITERION FLAGS MAPS TO EXACTLY ONE CODE.  LOADED *
008800* ONCE BY 050-INIT-TABLES.                                     *
008900******************************************************************
009000 01  WS-MASK-TABLE.
009100     05  WS-MASK-ENTRY OCCURS 32 TIMES
009200                       INDEXED BY MASK-TAB-IDX.
009300         10  WS-MASK-PATTERN         PIC X(05).
009400         10  WS-MASK-CODE            PIC X(02).
009500***  NUMERIC VIEW OF THE SAME TABLE - KEPT FOR THE DAY SOMEONE
009600***  WANTS A FASTER BINARY-SEARCH LOOKUP INSTEAD OF SEQUENTIAL.
009700 01  WS-MASK-TABLE-NUMERIC REDEFINES WS-MASK-TABLE.
009800     05  WS-MASK-ENTRY-NUM OCCURS 32 TIMES.
009900         10  WS-MASK-PATTERN-NUM     PIC 9(05).
010000         10  WS-MASK-CODE-NUM        PIC X(02).
010100
010200     COPY ZOMCRIT.
010300
010400 LINKAGE SECTION.
010500 01  CLSFY-CRIT-FLAGS.
010600     05  CLSFY-FLAG OCCURS 5 TIMES PIC S9(1).
010700***  WHOLE-FIELD VIEW, USED NOWHERE TODAY BUT KEPT IN STEP WITH
010800***  THE SAME REDEFINES HOST-DETAIL-REC CARRIES IN ZOMHOST.
010900 01  CLSFY-CRIT-FLAGS-X REDEFINES CLSFY-CRIT-FLAGS PIC X(05).
011000 01  CLSFY-CRITERION-TYPE        PIC X(02).
011100 01  CLSFY-CRITERION-ALIAS       PIC X(20).
011200 01  CLSFY-CRITERION-DESC        PIC X(250).
011300
011400 PROCEDURE DIVISION USING CLSFY-CRIT-FLAGS
011500                           CLSFY-CRITERION-TYPE
011600                           CLSFY-CRITERION-ALIAS
011700                           CLSFY-CRITERION-DESC.
011800
011900 000-CLASSIFY-HOST.
012000     IF FIRST-CALL
012100         PERFORM 050-INIT-TABLES THRU 050-EXIT
012200         MOVE "N" TO WS-FIRST-CALL-SW.
012300
012400     PERFORM 100-BUILD-MASK THRU 100-EXIT.
012500     PERFORM 200-LOOKUP-CODE THRU 200-EXIT.
012600     PERFORM 300-LOOKUP-ALIAS THRU 300-EXIT.
012700
012800     CALL "ZOMJOIN" USING CLSFY-CRIT-FLAGS, CLSFY-CRITERION-DESC.
012900
013000     GOBACK.
013100
013200 050-INIT-TABLES.
013300***  N=0
013400     MOVE "00000" TO WS-MASK-PATTERN(1).
013500     MOVE "0"     TO WS-MASK-CODE(1).
013600***  N=1  (1A..1E)
013700     MOVE "10000" TO WS-MASK-PATTERN(2).
013800     MOVE "1A"    TO WS-MASK-CODE(2).
013900     MOVE "01000" TO WS-MASK-PATTERN(3).
014000     MOVE "1B"    TO WS-MASK-CODE(3).
014100     MOVE "00100" TO WS-MASK-PATTERN(4).
014200     MOVE "1C"    TO WS-MASK-CODE(4).
014300     MOVE "00010" TO WS-MASK-PATTERN(5).
014400     MOVE "1D"    TO WS-MASK-CODE(5).
014500     MOVE "00001" TO WS-MASK-PATTERN(6).
014600     MOVE "1E"    TO WS-MASK-CODE(6).
014700***  N=2  (2A..2J)
014800     MOVE "11000" TO WS-MASK-PATTERN(7).
014900     MOVE "2A"    TO WS-MASK-CODE(7).
015000     MOVE "10100" TO WS-MASK-PATTERN(8).
015100     MOVE "2B"    TO WS-MASK-CODE(8).
015200     MOVE "10010" TO WS-MASK-PATTERN(9).
015300     MOVE "2C"    TO WS-MASK-CODE(9).
015400     MOVE "10001" TO WS-MASK-PATTERN(10).
015500     MOVE "2D"    TO WS-MASK-CODE(10).
015600     MOVE "01100" TO WS-MASK-PATTERN(11).
015700     MOVE "2E"    TO WS-MASK-CODE(11).
015800     MOVE "01010" TO WS-MASK-PATTERN(12).
015900     MOVE "2F"    TO WS-MASK-CODE(12).
016000     MOVE "01001" TO WS-MASK-PATTERN(13).
016100     MOVE "2G"    TO WS-MASK-CODE(13).
016200     MOVE "00110" TO WS-MASK-PATTERN(14).
016300     MOVE "2H"    TO WS-MASK-CODE(14).
016400     MOVE "00101" TO WS-MASK-PATTERN(15).
016500     MOVE "2I"    TO WS-MASK-CODE(15).
016600     MOVE "00011" TO WS-MASK-PATTERN(16).
016700     MOVE "2J"    TO WS-MASK-CODE(16).
016800***  N=3  (3A..3J)
016900     MOVE "11100" TO WS-MASK-PATTERN(17).
017000     MOVE "3A"    TO WS-MASK-CODE(17).
017100     MOVE "11010" TO WS-MASK-PATTERN(18).
017200     MOVE "3B"    TO WS-MASK-CODE(18).
017300     MOVE "11001" TO WS-MASK-PATTERN(19).
017400     MOVE "3C"    TO WS-MASK-CODE(19).
017500     MOVE "10110" TO WS-MASK-PATTERN(20).
017600     MOVE "3D"    TO WS-MASK-CODE(20).
017700     MOVE "10101" TO WS-MASK-PATTERN(21).
017800     MOVE "3E"    TO WS-MASK-CODE(21).
017900     MOVE "10011" TO WS-MASK-PATTERN(22).
018000     MOVE "3F"    TO WS-MASK-CODE(22).
018100     MOVE "01110" TO WS-MASK-PATTERN(23).
018200     MOVE "3G"    TO WS-MASK-CODE(23).
018300     MOVE "01101" TO WS-MASK-PATTERN(24).
018400     MOVE "3H"    TO WS-MASK-CODE(24).
018500     MOVE "01011" TO WS-MASK-PATTERN(25).
018600     MOVE "3I"    TO WS-MASK-CODE(25).
018700     MOVE "00111" TO WS-MASK-PATTERN(26).
018800     MOVE "3J"    TO WS-MASK-CODE(26).
018900***  N=4  (4A..4E, LETTERED BY THE MISSING CRITERION)
019000     MOVE "01111" TO WS-MASK-PATTERN(27).
019100     MOVE "4A"    TO WS-MASK-CODE(27).
019200     MOVE "10111" TO WS-MASK-PATTERN(28).
019300     MOVE "4B"    TO WS-MASK-CODE(28).
019400     MOVE "11011" TO WS-MASK-PATTERN(29).
019500     MOVE "4C"    TO WS-MASK-CODE(29).
019600     MOVE "11101" TO WS-MASK-PATTERN(30).
019700     MOVE "4D"    TO WS-MASK-CODE(30).
019800     MOVE "11110" TO WS-MASK-PATTERN(31).
019900     MOVE "4E"    TO WS-MASK-CODE(31).
020000***  N=5
020100     MOVE "11111" TO WS-MASK-PATTERN(32).
020200     MOVE "5 "    TO WS-MASK-CODE(32).
020300
020400     MOVE "0 " TO ALIAS-TABLE-CODE(1).
020500     MOVE "No Zombie Detected" TO ALIAS-TABLE-NAME(1).
020600     MOVE "1A" TO ALIAS-TABLE-CODE(2).
020700     MOVE "Zombie" TO ALIAS-TABLE-NAME(2).
020800     MOVE "1B" TO ALIAS-TABLE-CODE(3).
020900     MOVE "Walker" TO ALIAS-TABLE-NAME(3).
021000     MOVE "1C" TO ALIAS-TABLE-CODE(4).
021100     MOVE "Crawler" TO ALIAS-TABLE-NAME(4).
021200     MOVE "1D" TO ALIAS-TABLE-CODE(5).
021300     MOVE "Lurker" TO ALIAS-TABLE-NAME(5).
021400     MOVE "1E" TO ALIAS-TABLE-CODE(6).
021500     MOVE "Sleeper" TO ALIAS-TABLE-NAME(6).
021600     MOVE "2A" TO ALIAS-TABLE-CODE(7).
021700     MOVE "Mummy" TO ALIAS-TABLE-NAME(7).
021800     MOVE "2B" TO ALIAS-TABLE-CODE(8).
021900     MOVE "Wraith" TO ALIAS-TABLE-NAME(8).
022000     MOVE "2C" TO ALIAS-TABLE-CODE(9).
022100     MOVE "Vampire" TO ALIAS-TABLE-NAME(9).
022200     MOVE "2D" TO ALIAS-TABLE-CODE(10).
022300     MOVE "Banshee" TO ALIAS-TABLE-NAME(10).
022400     MOVE "2E" TO ALIAS-TABLE-CODE(11).
022500     MOVE "Phantom" TO ALIAS-TABLE-NAME(11).
022600     MOVE "2F" TO ALIAS-TABLE-CODE(12).
022700     MOVE "Specter" TO ALIAS-TABLE-NAME(12).
022800     MOVE "2G" TO ALIAS-TABLE-CODE(13).
022900     MOVE "Shade" TO ALIAS-TABLE-NAME(13).
023000     MOVE "2H" TO ALIAS-TABLE-CODE(14).
023100     MOVE "Poltergeist" TO ALIAS-TABLE-NAME(14).
023200     MOVE "2I" TO ALIAS-TABLE-CODE(15).
023300     MOVE "Spirit" TO ALIAS-TABLE-NAME(15).
023400     MOVE "2J" TO ALIAS-TABLE-CODE(16).
023500     MOVE "Apparition" TO ALIAS-TABLE-NAME(16).
023600     MOVE "3A" TO ALIAS-TABLE-CODE(17).
023700     MOVE "Solomon" TO ALIAS-TABLE-NAME(17).
023800     MOVE "3B" TO ALIAS-TABLE-CODE(18).
023900     MOVE "Bud" TO ALIAS-TABLE-NAME(18).
024000     MOVE "3C" TO ALIAS-TABLE-CODE(19).
024100     MOVE "Tarman" TO ALIAS-TABLE-NAME(19).
024200     MOVE "3D" TO ALIAS-TABLE-CODE(20).
024300     MOVE "Ben" TO ALIAS-TABLE-NAME(20).
024400     MOVE "3E" TO ALIAS-TABLE-CODE(21).
024500     MOVE "Fido" TO ALIAS-TABLE-NAME(21).
024600     MOVE "3F" TO ALIAS-TABLE-CODE(22).
024700     MOVE "Bloater" TO ALIAS-TABLE-NAME(22).
024800     MOVE "3G" TO ALIAS-TABLE-CODE(23).
024900     MOVE "Shambler" TO ALIAS-TABLE-NAME(23).
025000     MOVE "3H" TO ALIAS-TABLE-CODE(24).
025100     MOVE "Stalker" TO ALIAS-TABLE-NAME(24).
025200     MOVE "3I" TO ALIAS-TABLE-CODE(25).
025300     MOVE "Zeus" TO ALIAS-TABLE-NAME(25).
025400     MOVE "3J" TO ALIAS-TABLE-CODE(26).
025500     MOVE "Wights" TO ALIAS-TABLE-NAME(26).
025600     MOVE "4A" TO ALIAS-TABLE-CODE(27).
025700     MOVE "Nemesis" TO ALIAS-TABLE-NAME(27).
025800     MOVE "4B" TO ALIAS-TABLE-CODE(28).
025900     MOVE "Clicker" TO ALIAS-TABLE-NAME(28).
026000     MOVE "4C" TO ALIAS-TABLE-CODE(29).
026100     MOVE "Revenant" TO ALIAS-TABLE-NAME(29).
026200     MOVE "4D" TO ALIAS-TABLE-CODE(30).
026300     MOVE "Ghoul" TO ALIAS-TABLE-NAME(30).
026400     MOVE "4E" TO ALIAS-TABLE-CODE(31).
026500     MOVE "Gael" TO ALIAS-TABLE-NAME(31).
026600     MOVE "5 " TO ALIAS-TABLE-CODE(32).
026700     MOVE "Coloso" TO ALIAS-TABLE-NAME(32).
026800 050-EXIT.
026900     EXIT.
027000
027100 100-BUILD-MASK.
027200     PERFORM 120-BUILD-ONE-MASK-CHAR THRU 120-EXIT
027300             VARYING WS-CRIT-IDX FROM 1 BY 1
027400             UNTIL WS-CRIT-IDX > 5.
027500 100-EXIT.
027600     EXIT.
027700
027800 120-BUILD-ONE-MASK-CHAR.
027900     IF CLSFY-FLAG(WS-CRIT-IDX) = +1
028000         MOVE "1" TO WS-ACTIVE-MASK-CHAR(WS-CRIT-IDX)
028100     ELSE
028200         MOVE "0" TO WS-ACTIVE-MASK-CHAR(WS-CRIT-IDX).
028300 120-EXIT.
028400     EXIT.
028500
028600 200-LOOKUP-CODE.
028700     MOVE "N" TO WS-FOUND-SW.
028800     SET MASK-TAB-IDX TO 1.
028900     PERFORM 220-SEARCH-MASK THRU 220-EXIT
029000             VARYING MASK-TAB-IDX FROM 1 BY 1
029100             UNTIL MASK-TAB-IDX > 32 OR ENTRY-FOUND.
029200     IF NOT ENTRY-FOUND
029300         MOVE "0 " TO CLSFY-CRITERION-TYPE.
029400 200-EXIT.
029500     EXIT.
029600
029700 220-SEARCH-MASK.
029800     IF WS-MASK-PATTERN(MASK-TAB-IDX) = WS-ACTIVE-MASK
029900         MOVE WS-MASK-CODE(MASK-TAB-IDX) TO CLSFY-CRITERION-TYPE
030000         MOVE "Y" TO WS-FOUND-SW.
030100 220-EXIT.
030200     EXIT.
030300
030400 300-LOOKUP-ALIAS.
030500     MOVE "N" TO WS-FOUND-SW.
030600     PERFORM 320-SEARCH-ALIAS THRU 320-EXIT
030700             VARYING ALIAS-TAB-IDX FROM 1 BY 1
030800             UNTIL ALIAS-TAB-IDX > 32 OR ENTRY-FOUND.
030900     IF NOT ENTRY-FOUND
031000         MOVE CLSFY-CRITERION-TYPE TO CLSFY-CRITERION-ALIAS.
031100 300-EXIT.
031200     EXIT.
031300
031400 320-SEARCH-ALIAS.
031500     IF ALIAS-TABLE-CODE(ALIAS-TAB-IDX) = CLSFY-CRITERION-TYPE
031600         MOVE ALIAS-TABLE-NAME(ALIAS-TAB-IDX)
031700             TO CLSFY-CRITERION-ALIAS
031800         MOVE "Y" TO WS-FOUND-SW.
031900 320-EXIT.
032000     EXIT.
