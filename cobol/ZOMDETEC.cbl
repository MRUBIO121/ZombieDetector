000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ZOMDETEC.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 02/11/88.
000600 DATE-COMPILED. 02/11/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE PERIODIC INFRASTRUCTURE
001300*          MONITORING EXTRACT PRODUCED BY THE MONITORING VENDOR
001400*          FEED.
001500*
001600*          IT CONTAINS A SINGLE RECORD FOR EVERY MONITORED HOST.
001700*
001800*          THE PROGRAM CLASSIFIES EACH HOST AGAINST FIVE ZOMBIE
001900*          CRITERIA, APPLIES THE OPERATOR STATE-OVERRIDE TABLE,
002000*          WRITES AN ENRICHED OUTPUT RECORD FOR EVERY HOST, DIFFS
002100*          THIS RUN'S ZOMBIE SET AGAINST LAST RUN'S SNAPSHOT TO
002200*          FIND NEW/PERSISTING/KILLED ZOMBIES, AND PRINTS A
002300*          SUMMARY REPORT OF THE WHOLE RUN.
002400*
002500******************************************************************
002600
002700         INPUT FILE              -   DDS0001.ZOMB.HOSTDATA
002800
002900         STATE-OVERRIDE FILE     -   DDS0001.ZOMB.STATETAB (OPT)
003000
003100         SNAPSHOT FILE           -   DDS0001.ZOMB.CURRSNAP (I/O)
003200
003300         LEDGER FILE             -   DDS0001.ZOMB.KILLEDLG (EXT)
003400
003500         OUTPUT FILE PRODUCED    -   DDS0001.ZOMB.HOSTOUT
003600
003700         REPORT FILE             -   DDS0001.ZOMB.ZOMDRPT
003800
003900         DUMP FILE               -   SYSOUT
004000
004100******************************************************************
004200*CHANGE LOG.
004300*-----------------------------------------------------------------
004400* DATE      WHO  REQUEST    DESCRIPTION
004500*-----------------------------------------------------------------
004600* 02/11/88  JS   ZB-0001    ORIGINAL CUT, ADAPTED FROM DALYEDIT - ZB-0001 
004700*                           SAME EDIT/WRITE SHAPE, NO VSAM MASTER ZB-0001 
004800*                           OR DB2 LOOKUPS NEEDED FOR THIS JOB.   ZB-0001 
004900* 04/02/88  JS   ZB-0003    ADDED 400-CLASSIFY-AND-APPLY-STATE,   ZB-0003 
005000*                           CALLING THE NEW ZOMCLSFY SUBPROGRAM.  ZB-0003 
005100* 09/19/90  TGD  ZB-0009    TRACKER SECTION ADDED (600-TRACK-     ZB-0009 
005200*                           ZOMBIES) - ADAPTED FROM THE OLD       ZB-0009 
005300*                           DALYUPDT READ-MATCH-REWRITE SHAPE SO  ZB-0009 
005400*                           WE DID NOT HAVE TO WRITE A SECOND     ZB-0009 
005500*                           STANDALONE PROGRAM FOR IT.            ZB-0009 
005600* 09/19/90  TGD  ZB-0009    NOTE - PER OPERATIONS, THE SNAPSHOT   ZB-0009 
005700*                           FILE IS THE SAME GENERATION DATA SET  ZB-0009 
005800*                           ACROSS RUNS; WE CLOSE IT AFTER THE    ZB-0009 
005900*                           READ PASS AND RE-OPEN IT OUTPUT TO    ZB-0009 
006000*                           REWRITE IT - JCL CATALOGS THE OLD     ZB-0009 
006100*                           COPY BEFORE THIS STEP RUNS.           ZB-0009 
006200* 03/14/92  RWP  ZB-0012    PAGINATED REPORT SECTION ADDED -      ZB-0012 
006300*                           BORROWED THE C01/NEXT-PAGE SHAPE      ZB-0012 
006400*                           FROM PATLIST RATHER THAN WRITE IT     ZB-0012 
006500*                           FROM SCRATCH.                         ZB-0012 
006600* 12/21/98  RWP  ZB-0040    Y2K REVIEW - WS-RUN-TIMESTAMP NOW     ZB-0040 
006700*                           CARRIES A FOUR-DIGIT YEAR THROUGHOUT. ZB-0040 
006800*                           PRIOR RELEASES HARD-CODED "19".       ZB-0040 
006900* 06/03/03  DKL  ZB-0055    STATE TABLE LOAD NO LONGER ABENDS     ZB-0055 
007000*                           WHEN DDS0001.ZOMB.STATETAB IS MISSING ZB-0055 
007100*                           - DEFAULTS EVERY CODE TO ENABLED, PER ZB-0055 
007200*                           OPERATIONS REQUEST # 4471.            ZB-0055 
007300* 11/10/05  DKL  ZB-0061    FIXED 640-FIND-KILLED - WAS USING THE ZB-0061 
007400*                           PREVIOUS RUN'S TIMESTAMP INSTEAD OF   ZB-0061 
007500*                           THIS RUN'S ON THE LEDGER RECORD.      ZB-0061 
007600* 08/06/07  JFS  ZB-0071    RECOMPILED WITH THE REST OF THE       ZB-0071 
007700*                           ZOMBIE SUITE - NO LOGIC CHANGE.       ZB-0071 
007800* 05/19/11  RWP  ZB-0088    ADDED A NUMERIC REDEFINES OF THE      ZB-0088
007900*                           CRITERION-BREAKDOWN TABLE, INTENDING  ZB-0088
008000*                           TO LET 760-PRINT-BREAKDOWN WALK IT IN ZB-0088
008100*                           CODE ORDER WITHOUT A SORT.            ZB-0088
008200* 11/14/14  MMT  ZB-0093    ZB-0088'S REDEFINES NEVER WORKED -    ZB-0093
008300*                           THE CODES ARE TWO-CHARACTER, NOT      ZB-0093
008400*                           NUMERIC ("1A", "3J", ETC.) - AND      ZB-0093
008500*                           NOTHING IN THE PROCEDURE DIVISION     ZB-0093
008600*                           EVER REFERENCED IT, SO THE BREAKDOWN  ZB-0093
008700*                           WAS PRINTING IN FIRST-OCCURRENCE      ZB-0093
008800*                           ORDER, NOT CODE ORDER.  REMOVED THE   ZB-0093
008900*                           REDEFINES AND REWORKED                ZB-0093
009000*                           770-ACCUMULATE-BREAKDOWN TO INSERT    ZB-0093
009100*                           EACH NEW CODE AT ITS SORTED SLOT -    ZB-0093
009200*                           772/776/777 FIND THE SLOT, SHIFT THE  ZB-0093
009300*                           ROWS BELOW IT DOWN, AND OPEN IT UP -  ZB-0093
009400*                           SO THE EXISTING 760/765 PRINT WALK    ZB-0093
009500*                           NEEDS NO CHANGE AT ALL.  WS-BREAK-    ZB-0093
009600*                           SHIFT-IDX AND WS-BLANK-LINE MOVED TO  ZB-0093
009700*                           77-LEVEL WHILE IN HERE - SAME AS      ZB-0093
009800*                           DALYEDIT ALWAYS DID FOR A LONE FIELD. ZB-0093
009900*-----------------------------------------------------------------
010000******************************************************************
010100
010200 ENVIRONMENT DIVISION.
010300 CONFIGURATION SECTION.
010400 SOURCE-COMPUTER. IBM-390.
010500 OBJECT-COMPUTER. IBM-390.
010600 SPECIAL-NAMES.
010700     C01 IS NEXT-PAGE.
010800 INPUT-OUTPUT SECTION.
010900 FILE-CONTROL.
011000     SELECT SYSOUT
011100         ASSIGN TO UT-S-SYSOUT
011200         ORGANIZATION IS SEQUENTIAL.
011300
011400     SELECT RPT-FILE
011500         ASSIGN TO UT-S-ZOMDRPT
011600         ORGANIZATION IS SEQUENTIAL.
011700
011800     SELECT HOSTDATA-FILE
011900         ASSIGN TO UT-S-HOSTDATA
012000         ACCESS MODE IS SEQUENTIAL
012100         FILE STATUS IS HFCODE.
012200
012300     SELECT HOSTOUT-FILE
012400         ASSIGN TO UT-S-HOSTOUT
012500         ACCESS MODE IS SEQUENTIAL
012600         FILE STATUS IS OFCODE.
012700
012800     SELECT STATETAB-FILE
012900         ASSIGN TO UT-S-STATETAB
013000         ACCESS MODE IS SEQUENTIAL
013100         FILE STATUS IS SFCODE.
013200
013300     SELECT CURRSNAP-FILE
013400         ASSIGN TO UT-S-CURRSNAP
013500         ACCESS MODE IS SEQUENTIAL
013600         FILE STATUS IS NFCODE.
013700
013800     SELECT KILLEDLG-FILE
013900         ASSIGN TO UT-S-KILLEDLG
014000         ACCESS MODE IS SEQUENTIAL
014100         FILE STATUS IS KFCODE.
014200
014300 DATA DIVISION.
014400 FILE SECTION.
014500 FD  SYSOUT
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 132 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS SYSOUT-REC.
015100 01  SYSOUT-REC                      PIC X(132).
015200
015300 FD  RPT-FILE
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 132 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS RPT-REC.
015900 01  RPT-REC                         PIC X(132).
016000
016100****** THIS FILE COMES IN FROM THE MONITORING VENDOR FEED
016200****** ONE RECORD PER MONITORED HOST, UNORDERED
016300 FD  HOSTDATA-FILE
016400     RECORDING MODE IS F
016500     LABEL RECORDS ARE STANDARD
016600     RECORD CONTAINS 161 CHARACTERS
016700     BLOCK CONTAINS 0 RECORDS
016800     DATA RECORD IS HOST-DETAIL-REC.
016900     COPY ZOMHOST.
017000
017100****** ENRICHED OUTPUT - INPUT FIELDS PLUS THE CLASSIFIER FINDINGS
017200****** WRITTEN ONE PER HOST, SAME ORDER AS THE INPUT FILE
017300 FD  HOSTOUT-FILE
017400     RECORDING MODE IS F
017500     LABEL RECORDS ARE STANDARD
017600     RECORD CONTAINS 435 CHARACTERS
017700     BLOCK CONTAINS 0 RECORDS
017800     DATA RECORD IS HOST-OUTPUT-REC.
017900     COPY ZOMOUT.
018000
018100****** OPERATOR-MAINTAINED ENABLE/DISABLE TABLE, ONE ROW PER CODE
018200****** OPTIONAL - MAY NOT EXIST ON A GIVEN RUN
018300 FD  STATETAB-FILE
018400     RECORDING MODE IS F
018500     LABEL RECORDS ARE STANDARD
018600     RECORD CONTAINS 3 CHARACTERS
018700     BLOCK CONTAINS 0 RECORDS
018800     DATA RECORD IS STATE-TABLE-REC.
018900     COPY ZOMSTATE.
019000
019100****** LAST RUN'S ZOMBIE SET - READ AT THE TOP OF THE RUN, THEN
019200****** REWRITTEN IN FULL AT THE END WITH THIS RUN'S ZOMBIE SET
019300 FD  CURRSNAP-FILE
019400     RECORDING MODE IS F
019500     LABEL RECORDS ARE STANDARD
019600     RECORD CONTAINS 95 CHARACTERS
019700     BLOCK CONTAINS 0 RECORDS
019800     DATA RECORD IS ZOMBIE-SNAPSHOT-REC.
019900     COPY ZOMSNAP.
020000
020100****** APPEND-ONLY LIFECYCLE LEDGER - ONE ROW PER ZOMBIE KILLED
020200 FD  KILLEDLG-FILE
020300     RECORDING MODE IS F
020400     LABEL RECORDS ARE STANDARD
020500     RECORD CONTAINS 95 CHARACTERS
020600     BLOCK CONTAINS 0 RECORDS
020700     DATA RECORD IS KILLED-ZOMBIE-REC.
020800     COPY ZOMKILL.
020900
021000 WORKING-STORAGE SECTION.
021100
021200 01  FILE-STATUS-CODES.
021300     05  HFCODE                  PIC X(2).
021400         88  HOSTDATA-READ-OK         VALUE SPACES.
021500         88  NO-MORE-HOSTDATA         VALUE "10".
021600     05  OFCODE                  PIC X(2).
021700         88  HOSTOUT-WRITE-OK         VALUE SPACES.
021800     05  SFCODE                  PIC X(2).
021900         88  STATETAB-OPEN-OK         VALUE SPACES.
022000         88  NO-MORE-STATETAB         VALUE "10".
022100     05  NFCODE                  PIC X(2).
022200         88  CURRSNAP-OPEN-OK         VALUE SPACES.
022300         88  NO-MORE-CURRSNAP         VALUE "10".
022400     05  KFCODE                  PIC X(2).
022500         88  KILLEDLG-WRITE-OK        VALUE SPACES.
022600
022700 01  WS-SWITCHES.
022800     05  MORE-HOSTDATA-SW        PIC X(01) VALUE "Y".
022900         88  MORE-HOSTDATA-RECS       VALUE "Y".
023000         88  NO-MORE-HOSTDATA-RECS    VALUE "N".
023100     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
023200         88  RECORD-ERROR-FOUND      VALUE "Y".
023300         88  VALID-RECORD             VALUE "N".
023400     05  WS-FOUND-SW             PIC X(01) VALUE "N".
023500         88  ENTRY-FOUND              VALUE "Y".
023600         88  ENTRY-NOT-FOUND          VALUE "N".
023700
023800 01  WS-DATE-AND-TIME.
023900     05  WS-CURRENT-DATE.
024000         10  WS-CURR-CC          PIC 9(02).
024100         10  WS-CURR-YY           PIC 9(02).
024200         10  WS-CURR-MM           PIC 9(02).
024300         10  WS-CURR-DD           PIC 9(02).
024400     05  WS-CURRENT-TIME.
024500         10  WS-CURR-HH           PIC 9(02).
024600         10  WS-CURR-MN           PIC 9(02).
024700         10  WS-CURR-SS           PIC 9(02).
024800         10  WS-CURR-HS           PIC 9(02).
024900
025000 01  WS-RUN-TIMESTAMP             PIC X(19).
025100***  DATE/TIME-PART VIEW OF THE TIMESTAMP ABOVE - BUILT ONCE IN
025200***  000-HOUSEKEEPING, COPIED STRAIGHT ACROSS ONTO EVERY ZOMBIE
025300***  AND LEDGER ROW WRITTEN THIS RUN.
025400 01  WS-RUN-TIMESTAMP-PARTS REDEFINES WS-RUN-TIMESTAMP.
025500     05  WS-RUN-TS-DATE            PIC X(10).
025600     05  FILLER                    PIC X(01).
025700     05  WS-RUN-TS-TIME            PIC X(08).
025800
025900 01  WS-CRIT-FLAGS-AREA.
026000     05  WS-CRIT-FLAG OCCURS 5 TIMES PIC S9(1).
026100
026200 01  WS-DETECTED-FINDINGS.
026300     05  WS-DETECTED-CODE         PIC X(02).
026400     05  WS-DETECTED-ALIAS        PIC X(20).
026500     05  WS-DETECTED-DESC         PIC X(250).
026600     05  WS-CODE-STATE            PIC 9(01).
026700
026800 01  COUNTERS-AND-ACCUMULATORS.
026900     05  RECORDS-READ             PIC S9(7) COMP.
027000     05  RECORDS-WRITTEN          PIC S9(7) COMP.
027100     05  RECORDS-IN-ERROR         PIC S9(7) COMP.
027200     05  WS-TOTAL-HOSTS           PIC S9(7) COMP.
027300     05  WS-ZOMBIE-HOSTS          PIC S9(7) COMP.
027400     05  WS-NON-ZOMBIE-HOSTS      PIC S9(7) COMP.
027500     05  WS-ZOMBIE-PCT            PIC 9(3)V99.
027600     05  WS-NEW-COUNT             PIC S9(5) COMP.
027700     05  WS-PERSISTING-COUNT      PIC S9(5) COMP.
027800     05  WS-KILLED-COUNT          PIC S9(5) COMP.
027900     05  WS-LINES                 PIC S9(3) COMP.
028000     05  WS-PAGES                 PIC S9(3) COMP VALUE 1.
028100
028200******************************************************************
028300* THIS RUN'S ZOMBIE SET, BUILT AS HOSTS ARE WRITTEN.  MATCHED    *
028400* AGAINST THE PREVIOUS SNAPSHOT BY 600-TRACK-ZOMBIES, THEN       *
028500* REWRITTEN OUT AS THE NEW CURRENT-ZOMBIES SNAPSHOT.             *
028600******************************************************************
028700 01  WS-CURRENT-ZOMBIE-TABLE.
028800     05  WS-CURR-ZOM-COUNT        PIC 9(04) COMP.
028900     05  WS-CURR-ZOM-ENTRY OCCURS 1000 TIMES
029000                           INDEXED BY CURR-ZOM-TAB-IDX.
029100         10  WS-CURR-ZOM-HOST-ID      PIC X(24).
029200         10  WS-CURR-ZOM-HOSTNAME     PIC X(30).
029300         10  WS-CURR-ZOM-TYPE         PIC X(02).
029400         10  WS-CURR-ZOM-ALIAS        PIC X(20).
029500***  WHOLE-ROW BYTE VIEW, BUILT FOR THE SAME TRACE DUMP THE
029600***  KILLED-ZOMBIES REPORT USES - SEE ZB-0088.
029700 01  WS-CURRENT-ZOMBIE-TABLE-X REDEFINES WS-CURRENT-ZOMBIE-TABLE.
029800     05  FILLER                   PIC 9(04) COMP.
029900     05  WS-CURR-ZOM-ENTRY-X OCCURS 1000 TIMES PIC X(76).
030000
030100******************************************************************
030200* HOST IDS KILLED THIS RUN - HELD HERE SO 700-PRINT-REPORT CAN   *
030300* LIST THEM IN THE TRACKING SECTION AFTER 600-TRACK-ZOMBIES HAS  *
030400* FINISHED THE WHOLE MATCH PASS.                                 *
030500******************************************************************
030600 01  WS-KILLED-ID-TABLE.
030700     05  WS-KILLED-ID-COUNT       PIC 9(04) COMP.
030800     05  WS-KILLED-ID OCCURS 1000 TIMES
030900                      INDEXED BY KILLED-ID-TAB-IDX
031000                      PIC X(24).
031100
031200******************************************************************
031300* PER-CODE OCCURRENCE TABLE FOR THE SUMMARY BREAKDOWN SECTION.   *
031400* 32 ROWS COVERS EVERY CODE THE CLASSIFIER CAN PRODUCE.          *
031500******************************************************************
031600 01  WS-BREAKDOWN-TABLE.
031700     05  WS-BREAK-ROW-COUNT       PIC 9(02) COMP.
031800     05  WS-BREAK-ENTRY OCCURS 32 TIMES
031900                        INDEXED BY BREAK-TAB-IDX.
032000         10  WS-BREAK-CODE            PIC X(02).
032100         10  WS-BREAK-COUNT           PIC S9(7) COMP.
032200***  WS-BREAK-SHIFT-IDX DRIVES 777-SHIFT-ONE-ROW-DOWN'S COUNT-
032300***  DOWN LOOP WHEN 776-INSERT-BREAK-ROW OPENS UP A SLOT - PER
032400***  ZB-0093.
032500 77  WS-BREAK-SHIFT-IDX           PIC 9(02) COMP.
032600
032700 01  WS-HDR-REC.
032800     05  FILLER                   PIC X(30) VALUE SPACES.
032900     05  FILLER                   PIC X(24)
033000         VALUE "ZOMBIE HOST DETECT REPORT".
033100     05  FILLER                   PIC X(10) VALUE SPACES.
033200     05  FILLER                   PIC X(5) VALUE "PAGE ".
033300     05  PAGE-NBR-O               PIC ZZ9.
033400     05  FILLER                   PIC X(56) VALUE SPACES.
033500
033600 01  WS-SUBHDR-REC.
033700     05  FILLER                   PIC X(10) VALUE SPACES.
033800     05  FILLER                   PIC X(12) VALUE "RUN DATE/TS ".
033900     05  RUN-TS-O                 PIC X(19).
034000     05  FILLER                   PIC X(91) VALUE SPACES.
034100
034200 01  WS-TRACK-HDR-REC.
034300     05  FILLER                   PIC X(10) VALUE SPACES.
034400     05  FILLER                   PIC X(23)
034500         VALUE "ZOMBIE TRACKING SUMMARY".
034600     05  FILLER                   PIC X(99) VALUE SPACES.
034700
034800 01  WS-TRACK-COUNT-REC.
034900     05  FILLER                   PIC X(10) VALUE SPACES.
035000     05  FILLER                   PIC X(6) VALUE "NEW - ".
035100     05  NEW-CNT-O                PIC ZZZ,ZZ9.
035200     05  FILLER                   PIC X(4) VALUE SPACES.
035300     05  FILLER                   PIC X(14) VALUE "PERSISTING - ".
035400     05  PERSIST-CNT-O            PIC ZZZ,ZZ9.
035500     05  FILLER                   PIC X(4) VALUE SPACES.
035600     05  FILLER                   PIC X(10) VALUE "KILLED - ".
035700     05  KILLED-CNT-O             PIC ZZZ,ZZ9.
035800     05  FILLER                   PIC X(68) VALUE SPACES.
035900
036000 01  WS-KILLED-ID-HDR-REC.
036100     05  FILLER                   PIC X(10) VALUE SPACES.
036200     05  FILLER                   PIC X(17)
036300         VALUE "KILLED HOST IDS -".
036400     05  FILLER                   PIC X(105) VALUE SPACES.
036500
036600 01  WS-KILLED-ID-DETAIL-REC.
036700     05  FILLER                   PIC X(12) VALUE SPACES.
036800     05  KILLED-ID-O              PIC X(24).
036900     05  FILLER                   PIC X(96) VALUE SPACES.
037000
037100 01  WS-SUMM-HDR-REC.
037200     05  FILLER                   PIC X(10) VALUE SPACES.
037300     05  FILLER                   PIC X(16)
037400                                   VALUE "RUN-LEVEL TOTALS".
037500     05  FILLER                   PIC X(106) VALUE SPACES.
037600
037700 01  WS-SUMM-DETAIL-REC.
037800     05  FILLER                   PIC X(10) VALUE SPACES.
037900     05  FILLER                   PIC X(14)
038000                                   VALUE "TOTAL HOSTS - ".
038100     05  TOTAL-O                  PIC ZZZ,ZZ9.
038200     05  FILLER                   PIC X(4) VALUE SPACES.
038300     05  FILLER                   PIC X(9) VALUE "ZOMBIE - ".
038400     05  ZOMBIE-O                 PIC ZZZ,ZZ9.
038500     05  FILLER                   PIC X(4) VALUE SPACES.
038600     05  FILLER                   PIC X(13) VALUE "NON-ZOMBIE - ".
038700     05  NONZOMBIE-O              PIC ZZZ,ZZ9.
038800     05  FILLER                   PIC X(4) VALUE SPACES.
038900     05  FILLER                   PIC X(6) VALUE "PCT - ".
039000     05  PCT-O                    PIC ZZ9.99.
039100     05  FILLER                   PIC X(35) VALUE SPACES.
039200
039300 01  WS-BREAK-HDR-REC.
039400     05  FILLER                   PIC X(10) VALUE SPACES.
039500     05  FILLER                   PIC X(27)
039600         VALUE "CLASSIFICATION BREAKDOWN".
039700     05  FILLER                   PIC X(95) VALUE SPACES.
039800
039900 01  WS-BREAK-DETAIL-REC.
040000     05  FILLER                   PIC X(10) VALUE SPACES.
040100     05  BREAK-CODE-O             PIC X(02).
040200     05  FILLER                   PIC X(3) VALUE SPACES.
040300     05  BREAK-COUNT-O            PIC ZZZ,ZZ9.
040400     05  FILLER                   PIC X(110) VALUE SPACES.
040500
040600 77  WS-BLANK-LINE                PIC X(132) VALUE SPACES.
040700
040800     COPY ABENDREC.
040900
041000 PROCEDURE DIVISION.
041100 100-MAINLINE.
041200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
041300     PERFORM 110-PROCESS-ONE-HOST THRU 110-EXIT
041400             UNTIL NO-MORE-HOSTDATA-RECS.
041500     PERFORM 600-TRACK-ZOMBIES THRU 600-EXIT.
041600     PERFORM 700-PRINT-REPORT THRU 700-EXIT.
041700     PERFORM 999-CLEANUP THRU 999-EXIT.
041800     MOVE ZERO TO RETURN-CODE.
041900     GOBACK.
042000 100-EXIT.
042100     EXIT.
042200
042300 000-HOUSEKEEPING.
042400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
042500     DISPLAY "******** BEGIN JOB ZOMDETEC ********".
042600     ACCEPT WS-CURRENT-DATE FROM DATE.
042700     ACCEPT WS-CURRENT-TIME FROM TIME.
042800     PERFORM 050-BUILD-RUN-TIMESTAMP THRU 050-EXIT.
042900
043000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
043100     MOVE 0 TO WS-CURR-ZOM-COUNT.
043200     MOVE 0 TO WS-KILLED-ID-COUNT.
043300     MOVE 0 TO WS-BREAK-ROW-COUNT.
043400
043500     OPEN INPUT HOSTDATA-FILE.
043600     OPEN OUTPUT HOSTOUT-FILE, SYSOUT, RPT-FILE.
043700
043800     PERFORM 200-LOAD-STATE-TABLE THRU 200-EXIT.
043900     PERFORM 500-LOAD-PREVIOUS-SNAP THRU 500-EXIT.
044000     PERFORM 900-READ-HOSTDATA THRU 900-EXIT.
044100 000-EXIT.
044200     EXIT.
044300
044400 050-BUILD-RUN-TIMESTAMP.
044500     MOVE "20"          TO WS-RUN-TS-DATE(1:2).
044600     MOVE WS-CURR-YY     TO WS-RUN-TS-DATE(3:2).
044700     MOVE "-"            TO WS-RUN-TS-DATE(5:1).
044800     MOVE WS-CURR-MM     TO WS-RUN-TS-DATE(6:2).
044900     MOVE "-"            TO WS-RUN-TS-DATE(8:1).
045000     MOVE WS-CURR-DD     TO WS-RUN-TS-DATE(9:2).
045100     MOVE WS-CURR-HH     TO WS-RUN-TS-TIME(1:2).
045200     MOVE ":"            TO WS-RUN-TS-TIME(3:1).
045300     MOVE WS-CURR-MN     TO WS-RUN-TS-TIME(4:2).
045400     MOVE ":"            TO WS-RUN-TS-TIME(6:1).
045500     MOVE WS-CURR-SS     TO WS-RUN-TS-TIME(7:2).
045600 050-EXIT.
045700     EXIT.
045800
045900******************************************************************
046000* STATE LOADER - SEE ZB-0055.  A STATETAB-FILE THAT WON'T OPEN   *
046100* (OR IS EMPTY) LEAVES WS-STATE-ROW-COUNT AT ZERO, WHICH MEANS   *
046200* 420-LOOKUP-STATE NEVER FINDS A ROW AND DEFAULTS EVERY CODE TO  *
046300* ENABLED - EXACTLY THE BEHAVIOR OPERATIONS ASKED FOR.           *
046400******************************************************************
046500 200-LOAD-STATE-TABLE.
046600     MOVE "200-LOAD-STATE-TABLE" TO PARA-NAME.
046700     MOVE 0 TO WS-STATE-ROW-COUNT.
046800     OPEN INPUT STATETAB-FILE.
046900     IF STATETAB-OPEN-OK
047000         PERFORM 220-READ-ONE-STATE-ROW THRU 220-EXIT
047100                 UNTIL NO-MORE-STATETAB
047200                 OR WS-STATE-ROW-COUNT > 31
047300         CLOSE STATETAB-FILE.
047400 200-EXIT.
047500     EXIT.
047600
047700 220-READ-ONE-STATE-ROW.
047800     READ STATETAB-FILE
047900         AT END
048000         MOVE "10" TO SFCODE
048100         GO TO 220-EXIT
048200     END-READ.
048300     ADD +1 TO WS-STATE-ROW-COUNT.
048400     SET STATE-TAB-IDX TO WS-STATE-ROW-COUNT.
048500     MOVE STATE-CODE TO WS-STATE-ENTRY-CODE(STATE-TAB-IDX).
048600     MOVE STATE-VALUE TO WS-STATE-ENTRY-VALUE(STATE-TAB-IDX).
048700 220-EXIT.
048800     EXIT.
048900
049000******************************************************************
049100* TRACKER, PHASE 1 - LOAD LAST RUN'S SNAPSHOT.  SEE ZB-0009.     *
049200******************************************************************
049300 500-LOAD-PREVIOUS-SNAP.
049400     MOVE "500-LOAD-PREVIOUS-SNAP" TO PARA-NAME.
049500     MOVE 0 TO WS-PREV-ROW-COUNT.
049600     OPEN INPUT CURRSNAP-FILE.
049700     IF CURRSNAP-OPEN-OK
049800         PERFORM 520-READ-ONE-SNAP-ROW THRU 520-EXIT
049900                 UNTIL NO-MORE-CURRSNAP
050000                 OR WS-PREV-ROW-COUNT > 999
050100         CLOSE CURRSNAP-FILE.
050200 500-EXIT.
050300     EXIT.
050400
050500 520-READ-ONE-SNAP-ROW.
050600     READ CURRSNAP-FILE
050700         AT END
050800         MOVE "10" TO NFCODE
050900         GO TO 520-EXIT
051000     END-READ.
051100     ADD +1 TO WS-PREV-ROW-COUNT.
051200     SET PREV-SNAP-IDX TO WS-PREV-ROW-COUNT.
051300     MOVE SNAP-HOST-ID TO WS-PREV-HOST-ID(PREV-SNAP-IDX).
051400     MOVE SNAP-HOSTNAME TO WS-PREV-HOSTNAME(PREV-SNAP-IDX).
051500     MOVE SNAP-CRITERION-TYPE TO
051600          WS-PREV-CRITERION-TYPE(PREV-SNAP-IDX).
051700     MOVE SNAP-CRITERION-ALIAS TO
051800          WS-PREV-CRITERION-ALIAS(PREV-SNAP-IDX).
051900     MOVE "N" TO WS-PREV-MATCHED-SW(PREV-SNAP-IDX).
052000 520-EXIT.
052100     EXIT.
052200
052300 110-PROCESS-ONE-HOST.
052400     MOVE "110-PROCESS-ONE-HOST" TO PARA-NAME.
052500     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
052600
052700     IF RECORD-ERROR-FOUND
052800         ADD +1 TO RECORDS-IN-ERROR
052900     ELSE
053000         PERFORM 400-CLASSIFY-AND-APPLY-STATE THRU 400-EXIT
053100         PERFORM 750-WRITE-HOSTOUT THRU 750-EXIT
053200         ADD +1 TO RECORDS-WRITTEN.
053300
053400     PERFORM 900-READ-HOSTDATA THRU 900-EXIT.
053500 110-EXIT.
053600     EXIT.
053700
053800 300-FIELD-EDITS.
053900     MOVE "300-FIELD-EDITS" TO PARA-NAME.
054000     MOVE "N" TO ERROR-FOUND-SW.
054100
054200     IF HOST-ID = SPACES
054300         MOVE "Y" TO ERROR-FOUND-SW
054400         GO TO 300-EXIT.
054500
054600     IF HOST-NAME = SPACES
054700         MOVE "Y" TO ERROR-FOUND-SW
054800         GO TO 300-EXIT.
054900
055000     PERFORM 320-CHECK-ONE-FLAG THRU 320-EXIT
055100             VARYING CRIT-HOST-IDX FROM 1 BY 1
055200             UNTIL CRIT-HOST-IDX > 5
055300             OR RECORD-ERROR-FOUND.
055400 300-EXIT.
055500     EXIT.
055600
055700 320-CHECK-ONE-FLAG.
055800     IF CRIT-FLAG(CRIT-HOST-IDX) NOT NUMERIC
055900         MOVE "Y" TO ERROR-FOUND-SW.
056000 320-EXIT.
056100     EXIT.
056200
056300******************************************************************
056400* CLASSIFY, THEN APPLY THE OPERATOR STATE OVERRIDE.  SEE THE     *
056500* STATE-HANDLING RULES IN THE OPERATIONS RUNBOOK - A DISABLED    *
056600* CODE IS SUPPRESSED TO CODE 0 BUT THE LOOKED-UP STATE (0) IS    *
056700* WHAT GETS REPORTED ON CRITERION-STATE-O, NOT THE OVERRIDDEN    *
056800* CODE'S STATE.                                                  *
056900******************************************************************
057000 400-CLASSIFY-AND-APPLY-STATE.
057100     MOVE "400-CLASSIFY-AND-APPLY-STATE" TO PARA-NAME.
057200     PERFORM 410-BUILD-FLAG-AREA THRU 410-EXIT
057300             VARYING CRIT-HOST-IDX FROM 1 BY 1
057400             UNTIL CRIT-HOST-IDX > 5.
057500
057600     CALL "ZOMCLSFY" USING WS-CRIT-FLAGS-AREA, WS-DETECTED-CODE,
057700                            WS-DETECTED-ALIAS, WS-DETECTED-DESC.
057800
057900     PERFORM 420-LOOKUP-STATE THRU 420-EXIT.
058000
058100     MOVE HOST-DETAIL-REC TO HOST-OUTPUT-REC.
058200
058300     IF WS-CODE-STATE = 0
058400         MOVE "0 "                          TO CRITERION-TYPE-O
058500         MOVE "No Zombie Detected"           TO CRITERION-ALIAS-O
058600         MOVE "Sin criterios de zombie activos"
058700                                              TO CRITERION-DESC-O
058800         MOVE "N"                            TO IS-ZOMBIE-O
058900     ELSE
059000         MOVE WS-DETECTED-CODE               TO CRITERION-TYPE-O
059100         MOVE WS-DETECTED-ALIAS              TO CRITERION-ALIAS-O
059200         MOVE WS-DETECTED-DESC               TO CRITERION-DESC-O
059300         IF WS-DETECTED-CODE = "0 "
059400             MOVE "N" TO IS-ZOMBIE-O
059500         ELSE
059600             MOVE "Y" TO IS-ZOMBIE-O.
059700
059800     MOVE WS-CODE-STATE TO CRITERION-STATE-O.
059900 400-EXIT.
060000     EXIT.
060100
060200 410-BUILD-FLAG-AREA.
060300     MOVE CRIT-FLAG(CRIT-HOST-IDX) TO WS-CRIT-FLAG(CRIT-HOST-IDX).
060400 410-EXIT.
060500     EXIT.
060600
060700 420-LOOKUP-STATE.
060800     MOVE "N" TO WS-FOUND-SW.
060900     MOVE 1 TO WS-CODE-STATE.
061000     PERFORM 440-SEARCH-STATE-ROW THRU 440-EXIT
061100             VARYING STATE-TAB-IDX FROM 1 BY 1
061200             UNTIL STATE-TAB-IDX > WS-STATE-ROW-COUNT
061300             OR ENTRY-FOUND.
061400 420-EXIT.
061500     EXIT.
061600
061700 440-SEARCH-STATE-ROW.
061800     IF WS-STATE-ENTRY-CODE(STATE-TAB-IDX) = WS-DETECTED-CODE
061900         MOVE WS-STATE-ENTRY-VALUE(STATE-TAB-IDX) TO WS-CODE-STATE
062000         MOVE "Y" TO WS-FOUND-SW.
062100 440-EXIT.
062200     EXIT.
062300
062400 750-WRITE-HOSTOUT.
062500     MOVE "750-WRITE-HOSTOUT" TO PARA-NAME.
062600     WRITE HOST-OUTPUT-REC.
062700
062800     ADD +1 TO WS-TOTAL-HOSTS.
062900     PERFORM 770-ACCUMULATE-BREAKDOWN THRU 770-EXIT.
063000
063100     IF IS-ZOMBIE-YES-O
063200         ADD +1 TO WS-ZOMBIE-HOSTS
063300         PERFORM 780-ADD-CURRENT-ZOMBIE THRU 780-EXIT.
063400 750-EXIT.
063500     EXIT.
063600
063700 770-ACCUMULATE-BREAKDOWN.
063800     SET BREAK-TAB-IDX TO 1.
063900     PERFORM 772-SKIP-LOWER-CODES THRU 772-EXIT
064000             UNTIL BREAK-TAB-IDX > WS-BREAK-ROW-COUNT
064100             OR WS-BREAK-CODE(BREAK-TAB-IDX) NOT LESS THAN
064200                CRITERION-TYPE-O.
064300     IF BREAK-TAB-IDX <= WS-BREAK-ROW-COUNT
064400        AND WS-BREAK-CODE(BREAK-TAB-IDX) = CRITERION-TYPE-O
064500         ADD +1 TO WS-BREAK-COUNT(BREAK-TAB-IDX)
064600     ELSE
064700         PERFORM 776-INSERT-BREAK-ROW THRU 776-EXIT.
064800 770-EXIT.
064900     EXIT.
065000
065100 772-SKIP-LOWER-CODES.
065200     SET BREAK-TAB-IDX UP BY 1.
065300 772-EXIT.
065400     EXIT.
065500
065600 776-INSERT-BREAK-ROW.
065700     ADD +1 TO WS-BREAK-ROW-COUNT.
065800     PERFORM 777-SHIFT-ONE-ROW-DOWN THRU 777-EXIT
065900             VARYING WS-BREAK-SHIFT-IDX FROM WS-BREAK-ROW-COUNT
066000             BY -1
066100             UNTIL WS-BREAK-SHIFT-IDX <= BREAK-TAB-IDX.
066200     MOVE CRITERION-TYPE-O TO WS-BREAK-CODE(BREAK-TAB-IDX).
066300     MOVE 1 TO WS-BREAK-COUNT(BREAK-TAB-IDX).
066400 776-EXIT.
066500     EXIT.
066600
066700 777-SHIFT-ONE-ROW-DOWN.
066800     MOVE WS-BREAK-ENTRY(WS-BREAK-SHIFT-IDX - 1)
066900         TO WS-BREAK-ENTRY(WS-BREAK-SHIFT-IDX).
067000 777-EXIT.
067100     EXIT.
067200
067300 780-ADD-CURRENT-ZOMBIE.
067400     IF WS-CURR-ZOM-COUNT < 1000
067500         ADD +1 TO WS-CURR-ZOM-COUNT
067600         SET CURR-ZOM-TAB-IDX TO WS-CURR-ZOM-COUNT
067700         MOVE HOST-ID-O TO
067800              WS-CURR-ZOM-HOST-ID(CURR-ZOM-TAB-IDX)
067900         MOVE HOST-NAME-O TO
068000              WS-CURR-ZOM-HOSTNAME(CURR-ZOM-TAB-IDX)
068100         MOVE CRITERION-TYPE-O TO
068200              WS-CURR-ZOM-TYPE(CURR-ZOM-TAB-IDX)
068300         MOVE CRITERION-ALIAS-O TO
068400              WS-CURR-ZOM-ALIAS(CURR-ZOM-TAB-IDX).
068500 780-EXIT.
068600     EXIT.
068700
068800******************************************************************
068900* TRACKER, PHASE 2 - DIFF THIS RUN'S SET AGAINST THE LAST ONE,   *
069000* LEDGER THE KILLS, REWRITE THE SNAPSHOT.  SEE ZB-0009, ZB-0061. *
069100******************************************************************
069200 600-TRACK-ZOMBIES.
069300     MOVE "600-TRACK-ZOMBIES" TO PARA-NAME.
069400     PERFORM 620-MATCH-CURRENT-ZOMBIE THRU 620-EXIT
069500             VARYING CURR-ZOM-TAB-IDX FROM 1 BY 1
069600             UNTIL CURR-ZOM-TAB-IDX > WS-CURR-ZOM-COUNT.
069700
069800     OPEN EXTEND KILLEDLG-FILE.
069900     PERFORM 640-FIND-KILLED THRU 640-EXIT
070000             VARYING PREV-SNAP-IDX FROM 1 BY 1
070100             UNTIL PREV-SNAP-IDX > WS-PREV-ROW-COUNT.
070200     CLOSE KILLEDLG-FILE.
070300
070400     PERFORM 660-REWRITE-SNAPSHOT THRU 660-EXIT.
070500 600-EXIT.
070600     EXIT.
070700
070800 620-MATCH-CURRENT-ZOMBIE.
070900     MOVE "N" TO WS-FOUND-SW.
071000     PERFORM 630-SEARCH-PREVIOUS THRU 630-EXIT
071100             VARYING PREV-SNAP-IDX FROM 1 BY 1
071200             UNTIL PREV-SNAP-IDX > WS-PREV-ROW-COUNT
071300             OR ENTRY-FOUND.
071400     IF ENTRY-FOUND
071500         ADD +1 TO WS-PERSISTING-COUNT
071600     ELSE
071700         ADD +1 TO WS-NEW-COUNT.
071800 620-EXIT.
071900     EXIT.
072000
072100 630-SEARCH-PREVIOUS.
072200     IF WS-PREV-HOST-ID(PREV-SNAP-IDX) =
072300        WS-CURR-ZOM-HOST-ID(CURR-ZOM-TAB-IDX)
072400         MOVE "Y" TO WS-PREV-MATCHED-SW(PREV-SNAP-IDX)
072500         MOVE "Y" TO WS-FOUND-SW.
072600 630-EXIT.
072700     EXIT.
072800
072900 640-FIND-KILLED.
073000     IF PREV-NOT-MATCHED(PREV-SNAP-IDX)
073100         ADD +1 TO WS-KILLED-COUNT
073200         MOVE WS-PREV-HOST-ID(PREV-SNAP-IDX)  TO KILL-HOST-ID
073300         MOVE WS-PREV-HOSTNAME(PREV-SNAP-IDX) TO KILL-HOSTNAME
073400         MOVE WS-PREV-CRITERION-TYPE(PREV-SNAP-IDX)
073500                                      TO KILL-CRITERION-TYPE
073600         MOVE WS-PREV-CRITERION-ALIAS(PREV-SNAP-IDX)
073700                                      TO KILL-CRITERION-ALIAS
073800         MOVE WS-RUN-TIMESTAMP TO KILL-TIMESTAMP
073900         WRITE KILLED-ZOMBIE-REC
074000         IF WS-KILLED-ID-COUNT < 1000
074100             ADD +1 TO WS-KILLED-ID-COUNT
074200             SET KILLED-ID-TAB-IDX TO WS-KILLED-ID-COUNT
074300             MOVE WS-PREV-HOST-ID(PREV-SNAP-IDX) TO
074400                  WS-KILLED-ID(KILLED-ID-TAB-IDX).
074500 640-EXIT.
074600     EXIT.
074700
074800 660-REWRITE-SNAPSHOT.
074900     MOVE "660-REWRITE-SNAPSHOT" TO PARA-NAME.
075000     OPEN OUTPUT CURRSNAP-FILE.
075100     PERFORM 680-WRITE-ONE-SNAP-ROW THRU 680-EXIT
075200             VARYING CURR-ZOM-TAB-IDX FROM 1 BY 1
075300             UNTIL CURR-ZOM-TAB-IDX > WS-CURR-ZOM-COUNT.
075400     CLOSE CURRSNAP-FILE.
075500 660-EXIT.
075600     EXIT.
075700
075800 680-WRITE-ONE-SNAP-ROW.
075900     MOVE WS-CURR-ZOM-HOST-ID(CURR-ZOM-TAB-IDX) TO SNAP-HOST-ID.
076000     MOVE WS-CURR-ZOM-HOSTNAME(CURR-ZOM-TAB-IDX) TO SNAP-HOSTNAME.
076100     MOVE WS-CURR-ZOM-TYPE(CURR-ZOM-TAB-IDX)
076200          TO SNAP-CRITERION-TYPE.
076300     MOVE WS-CURR-ZOM-ALIAS(CURR-ZOM-TAB-IDX)
076400          TO SNAP-CRITERION-ALIAS.
076500     MOVE WS-RUN-TIMESTAMP TO SNAP-TIMESTAMP.
076600     WRITE ZOMBIE-SNAPSHOT-REC.
076700 680-EXIT.
076800     EXIT.
076900
077000******************************************************************
077100* THE SUMMARY REPORT - TITLE, TRACKING SECTION, SUMMARY SECTION, *
077200* CRITERION BREAKDOWN.  PAGINATED THE WAY PATLIST PAGES.         *
077300******************************************************************
077400 700-PRINT-REPORT.
077500     MOVE "700-PRINT-REPORT" TO PARA-NAME.
077600     PERFORM 720-WRITE-PAGE-HDR THRU 720-EXIT.
077700
077800     MOVE WS-RUN-TIMESTAMP TO RUN-TS-O.
077900     WRITE RPT-REC FROM WS-SUBHDR-REC
078000         AFTER ADVANCING 1.
078100     ADD +2 TO WS-LINES.
078200
078300     PERFORM 730-PRINT-TRACKING THRU 730-EXIT.
078400     PERFORM 740-PRINT-SUMMARY THRU 740-EXIT.
078500     PERFORM 760-PRINT-BREAKDOWN THRU 760-EXIT.
078600 700-EXIT.
078700     EXIT.
078800
078900 730-PRINT-TRACKING.
079000     MOVE "730-PRINT-TRACKING" TO PARA-NAME.
079100     WRITE RPT-REC FROM WS-BLANK-LINE
079200         AFTER ADVANCING 1.
079300     WRITE RPT-REC FROM WS-TRACK-HDR-REC
079400         AFTER ADVANCING 1.
079500     MOVE WS-NEW-COUNT TO NEW-CNT-O.
079600     MOVE WS-PERSISTING-COUNT TO PERSIST-CNT-O.
079700     MOVE WS-KILLED-COUNT TO KILLED-CNT-O.
079800     WRITE RPT-REC FROM WS-TRACK-COUNT-REC
079900         AFTER ADVANCING 1.
080000     ADD +3 TO WS-LINES.
080100
080200     IF WS-KILLED-ID-COUNT > 0
080300         WRITE RPT-REC FROM WS-KILLED-ID-HDR-REC
080400             AFTER ADVANCING 1
080500         ADD +1 TO WS-LINES
080600         PERFORM 735-PRINT-ONE-KILLED-ID THRU 735-EXIT
080700                 VARYING KILLED-ID-TAB-IDX FROM 1 BY 1
080800                 UNTIL KILLED-ID-TAB-IDX > WS-KILLED-ID-COUNT.
080900 730-EXIT.
081000     EXIT.
081100
081200 735-PRINT-ONE-KILLED-ID.
081300     IF WS-LINES > 50
081400         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
081500     MOVE WS-KILLED-ID(KILLED-ID-TAB-IDX) TO KILLED-ID-O.
081600     WRITE RPT-REC FROM WS-KILLED-ID-DETAIL-REC
081700         AFTER ADVANCING 1.
081800     ADD +1 TO WS-LINES.
081900 735-EXIT.
082000     EXIT.
082100
082200 740-PRINT-SUMMARY.
082300     MOVE "740-PRINT-SUMMARY" TO PARA-NAME.
082400     IF WS-LINES > 44
082500         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
082600
082700     COMPUTE WS-NON-ZOMBIE-HOSTS =
082800             WS-TOTAL-HOSTS - WS-ZOMBIE-HOSTS.
082900
083000     IF WS-TOTAL-HOSTS = 0
083100         MOVE 0 TO WS-ZOMBIE-PCT
083200     ELSE
083300         COMPUTE WS-ZOMBIE-PCT ROUNDED =
083400                 (WS-ZOMBIE-HOSTS / WS-TOTAL-HOSTS) * 100.
083500
083600     WRITE RPT-REC FROM WS-BLANK-LINE
083700         AFTER ADVANCING 1.
083800     WRITE RPT-REC FROM WS-SUMM-HDR-REC
083900         AFTER ADVANCING 1.
084000     MOVE WS-TOTAL-HOSTS TO TOTAL-O.
084100     MOVE WS-ZOMBIE-HOSTS TO ZOMBIE-O.
084200     MOVE WS-NON-ZOMBIE-HOSTS TO NONZOMBIE-O.
084300     MOVE WS-ZOMBIE-PCT TO PCT-O.
084400     WRITE RPT-REC FROM WS-SUMM-DETAIL-REC
084500         AFTER ADVANCING 1.
084600     ADD +3 TO WS-LINES.
084700 740-EXIT.
084800     EXIT.
084900
085000 760-PRINT-BREAKDOWN.
085100     MOVE "760-PRINT-BREAKDOWN" TO PARA-NAME.
085200     IF WS-LINES > 44
085300         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
085400     WRITE RPT-REC FROM WS-BLANK-LINE
085500         AFTER ADVANCING 1.
085600     WRITE RPT-REC FROM WS-BREAK-HDR-REC
085700         AFTER ADVANCING 1.
085800     ADD +2 TO WS-LINES.
085900
086000     PERFORM 765-WRITE-BREAK-ROW THRU 765-EXIT
086100             VARYING BREAK-TAB-IDX FROM 1 BY 1
086200             UNTIL BREAK-TAB-IDX > WS-BREAK-ROW-COUNT.
086300 760-EXIT.
086400     EXIT.
086500
086600 765-WRITE-BREAK-ROW.
086700     IF WS-LINES > 50
086800         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
086900     MOVE WS-BREAK-CODE(BREAK-TAB-IDX) TO BREAK-CODE-O.
087000     MOVE WS-BREAK-COUNT(BREAK-TAB-IDX) TO BREAK-COUNT-O.
087100     WRITE RPT-REC FROM WS-BREAK-DETAIL-REC
087200         AFTER ADVANCING 1.
087300     ADD +1 TO WS-LINES.
087400 765-EXIT.
087500     EXIT.
087600
087700 600-PAGE-BREAK.
087800     PERFORM 720-WRITE-PAGE-HDR THRU 720-EXIT.
087900 600-EXIT.
088000     EXIT.
088100
088200 720-WRITE-PAGE-HDR.
088300     MOVE "720-WRITE-PAGE-HDR" TO PARA-NAME.
088400     MOVE WS-PAGES TO PAGE-NBR-O.
088500     WRITE RPT-REC FROM WS-HDR-REC
088600         AFTER ADVANCING NEXT-PAGE.
088700     ADD +1 TO WS-PAGES.
088800     MOVE 0 TO WS-LINES.
088900 720-EXIT.
089000     EXIT.
089100
089200 900-READ-HOSTDATA.
089300     READ HOSTDATA-FILE
089400         AT END
089500         MOVE "N" TO MORE-HOSTDATA-SW
089600         GO TO 900-EXIT
089700     END-READ.
089800     ADD +1 TO RECORDS-READ.
089900 900-EXIT.
090000     EXIT.
090100
090200 999-CLEANUP.
090300     MOVE "999-CLEANUP" TO PARA-NAME.
090400     CLOSE HOSTDATA-FILE, HOSTOUT-FILE, SYSOUT, RPT-FILE.
090500
090600     DISPLAY "** RECORDS READ **".
090700     DISPLAY RECORDS-READ.
090800     DISPLAY "** RECORDS WRITTEN **".
090900     DISPLAY RECORDS-WRITTEN.
091000     DISPLAY "** RECORDS IN ERROR **".
091100     DISPLAY RECORDS-IN-ERROR.
091200     DISPLAY "** ZOMBIE HOSTS **".
091300     DISPLAY WS-ZOMBIE-HOSTS.
091400
091500     DISPLAY "******** NORMAL END OF JOB ZOMDETEC ********".
091600 999-EXIT.
091700     EXIT.
091800
091900 1000-ABEND-RTN.
092000     MOVE "ZOMDETEC" TO ABEND-PROGRAM-ID.
092100     WRITE SYSOUT-REC FROM ABEND-REC.
092200     CLOSE HOSTDATA-FILE, HOSTOUT-FILE, SYSOUT, RPT-FILE.
092300     DISPLAY "*** ABNORMAL END OF JOB-ZOMDETEC ***" UPON CONSOLE.
092400     DIVIDE ZERO-VAL INTO ONE-VAL.
