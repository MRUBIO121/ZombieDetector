000100******************************************************************
000200* ZOMCRIT - CLASSIFICATION-CODE ALIAS TABLE AND SPANISH         *
000300*           DESCRIPTION-FRAGMENT TABLE.  STATIC DATA, LOADED    *
000400*           ONCE BY 000-INIT-TABLES IN ZOMCLSFY AND ZOMJOIN -   *
000500*           SEE THE FIRST-CALL SWITCH IN EACH PROGRAM'S OWN     *
000600*           WORKING-STORAGE.                                    *
000700*                                                                *
000800* 06/11/24  RWP  ORIGINAL CUT.  32 ROWS - CODE 0, 1A-1E, 2A-2J, *
000900*                3A-3J, 4A-4E, AND 5 - COVERS EVERY CODE THE    *
001000*                CLASSIFIER CAN PRODUCE.                       *
001100******************************************************************
001200 01  ZOM-ALIAS-TABLE.
001300     05  ZOM-ALIAS-ENTRY OCCURS 32 TIMES
001400                         INDEXED BY ALIAS-TAB-IDX.
001500         10  ALIAS-TABLE-CODE        PIC X(02).
001600         10  ALIAS-TABLE-NAME        PIC X(20).
001700         10  FILLER                  PIC X(03).
001800******************************************************************
001900* ONE SPANISH FRAGMENT PER CRITERION, IN FIXED CRITERION ORDER. *
002000******************************************************************
002100 01  ZOM-DESC-FRAGMENT-TABLE.
002200     05  ZOM-DESC-ENTRY OCCURS 5 TIMES
002300                        INDEXED BY DESC-TAB-IDX.
002400         10  DESC-FRAGMENT-TEXT      PIC X(80).
002500         10  FILLER                  PIC X(04).
