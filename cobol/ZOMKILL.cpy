000100******************************************************************
000200* ZOMKILL - KILLED-ZOMBIES LEDGER RECORD                        *
000300*           ONE RECORD APPENDED PER ZOMBIE THAT DROPPED OUT OF  *
000400*           THE CURRENT SET (DDS0001.ZOMB.KILLEDLG) - EXTENDED  *
000500*           EACH RUN, NEVER REWRITTEN IN PLACE.                 *
000600*                                                                *
000700* 06/11/24  RWP  ORIGINAL CUT.  95-BYTE RECORD, SAME LAYOUT AS  *
000800*                ZOMSNAP'S SNAPSHOT REC - THE LEDGER CARRIES    *
000900*                THE HOST'S LAST KNOWN CODE/ALIAS/HOSTNAME PLUS *
001000*                THE TIMESTAMP OF THE RUN THAT LOST TRACK OF IT.*
001100*                ALREADY AT ITS SPECIFIED WIDTH - NO FILLER PAD *
001200*                FITS, SAME AS ZOMSNAP.                         *
001300******************************************************************
001400 01  KILLED-ZOMBIE-REC.
001500     05  KILL-HOST-ID            PIC X(24).
001600     05  KILL-HOSTNAME           PIC X(30).
001700     05  KILL-CRITERION-TYPE     PIC X(02).
001800     05  KILL-CRITERION-ALIAS    PIC X(20).
001900     05  KILL-TIMESTAMP          PIC X(19).
