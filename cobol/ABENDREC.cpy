000100******************************************************************
000200* ABENDREC - SYSOUT ABEND-TRACE RECORD.                         *
000300*            WRITTEN TO SYSOUT JUST BEFORE A CONTROLLED ABEND   *
000400*            SO THE OPERATOR CAN SEE WHICH PARAGRAPH AND WHICH  *
000500*            EXPECTED/ACTUAL VALUES TRIPPED THE JOB.            *
000600*                                                                *
000700* 06/11/24  RWP  REBUILT FROM THE OLD DALYEDIT COPY - THE       *
000800*                ORIGINAL ABENDREC BOOK NEVER MADE IT INTO THIS *
000900*                PROJECT'S COPYLIB, SO THIS IS RECUT TO THE     *
001000*                SAME FIELDS THE CALLING PROGRAMS EXPECT:       *
001100*                PARA-NAME, ABEND-REASON, EXPECTED-VAL, AND     *
001200*                ACTUAL-VAL.                                    *
001300******************************************************************
001400 01  ABEND-REC.
001500     05  ABEND-PROGRAM-ID        PIC X(08).
001600     05  PARA-NAME               PIC X(20).
001700     05  ABEND-REASON            PIC X(50).
001800     05  EXPECTED-VAL            PIC X(15).
001900     05  ACTUAL-VAL              PIC X(15).
002000     05  FILLER                  PIC X(22).
