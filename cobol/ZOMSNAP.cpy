000100******************************************************************
000200* ZOMSNAP - CURRENT-ZOMBIES SNAPSHOT RECORD                     *
000300*           ONE RECORD PER ZOMBIE HOST AS OF THE LAST DETECT    *
000400*           RUN (DDS0001.ZOMB.CURRSNAP) - REWRITTEN IN FULL     *
000500*           EVERY RUN BY ZOMDETEC'S 500-TRACK-ZOMBIES SECTION.  *
000600*                                                                *
000700* 06/11/24  RWP  ORIGINAL CUT.  95-BYTE RECORD, ALREADY AT ITS  *
000800*                SPECIFIED WIDTH - NO FILLER PAD FITS.          *
000900******************************************************************
001000 01  ZOMBIE-SNAPSHOT-REC.
001100     05  SNAP-HOST-ID            PIC X(24).
001200     05  SNAP-HOSTNAME           PIC X(30).
001300     05  SNAP-CRITERION-TYPE     PIC X(02).
001400     05  SNAP-CRITERION-ALIAS    PIC X(20).
001500     05  SNAP-TIMESTAMP          PIC X(19).
001600******************************************************************
001700* PRIOR-RUN SNAPSHOT HELD IN WORKING STORAGE WHILE ZOMDETEC     *
001800* DIFFS IT AGAINST THIS RUN'S ZOMBIE LIST.  1000 ROWS MATCHES   *
001900* THE SAME RETENTION CEILING THE KILLED-ZOMBIES LEDGER USES.    *
002000******************************************************************
002100 01  WS-PREVIOUS-SNAPSHOT.
002200     05  WS-PREV-ROW-COUNT       PIC 9(04) COMP.
002300     05  WS-PREV-ENTRY OCCURS 1000 TIMES
002400                       INDEXED BY PREV-SNAP-IDX.
002500         10  WS-PREV-HOST-ID          PIC X(24).
002600         10  WS-PREV-HOSTNAME         PIC X(30).
002700         10  WS-PREV-CRITERION-TYPE   PIC X(02).
002800         10  WS-PREV-CRITERION-ALIAS  PIC X(20).
002900         10  WS-PREV-MATCHED-SW       PIC X(01).
003000             88  PREV-WAS-MATCHED         VALUE "Y".
003100             88  PREV-NOT-MATCHED         VALUE "N".
003200         10  FILLER                   PIC X(02).
