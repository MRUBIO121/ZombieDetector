000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ZOMJOIN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/09/93.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          GIVEN THE FIVE ZOMBIE-CRITERION FLAGS (FIXED ORDER)
001300*          THIS SUBPROGRAM BUILDS THE SPANISH DESCRIPTION TEXT
001400*          FOR A HOST BY JOINING THE STOCK FRAGMENT FOR EACH
001500*          ACTIVE CRITERION WITH A COMMA-SPACE SEPARATOR, THE
001600*          SAME WAY THE OLD STRLTH ROUTINE USED TO TRIM AND
001700*          CONCATENATE VARIABLE-LENGTH TEXT FIELDS FOR THE
001800*          PATIENT-NOTES SCREENS.  CALLED BY ZOMCLSFY ONLY.
001900*
002000******************************************************************
002100*CHANGE LOG.
002200*-----------------------------------------------------------------
002300* DATE      WHO  REQUEST    DESCRIPTION
002400*-----------------------------------------------------------------
002500* 01/09/93  JS   ZB-0002    ORIGINAL CUT, ADAPTED FROM STRLTH.    ZB-0002 
002600* 07/02/93  JS   ZB-0007    REPLACED FUNCTION REVERSE WITH A      ZB-0007 
002700*                           BACKWARD CHARACTER SCAN - SHOP        ZB-0007 
002800*                           STANDARD STILL TARGETS A COMPILER     ZB-0007 
002900*                           THAT DOES NOT CARRY THE INTRINSIC     ZB-0007 
003000*                           FUNCTION LIBRARY.                     ZB-0007 
003100* 02/14/95  RWP  ZB-0020    NOW HANDLES UP TO FIVE FRAGMENTS      ZB-0020 
003200*                           INSTEAD OF THE ORIGINAL TWO.          ZB-0020 
003300* 12/21/98  RWP  ZB-0040    Y2K REVIEW - NO DATE FIELDS IN THIS   ZB-0040 
003400*                           PROGRAM.  NO CHANGE MADE.             ZB-0040 
003500* 06/03/03  DKL  ZB-0055    OUTPUT AREA NOW CLEARED TO SPACES ON  ZB-0055 
003600*                           ENTRY - TRAILING JUNK FROM A PRIOR    ZB-0055 
003700*                           CALL WAS LEAKING THROUGH ON HOSTS     ZB-0055 
003800*                           WITH ZERO ACTIVE CRITERIA.            ZB-0055 
003900* 08/06/07  JFS  ZB-0071    ADDED WS-TRIM-WORK-TABLE REDEFINES    ZB-0071 
004000*                           SO THE TRAILING-SPACE SCAN WORKS      ZB-0071 
004100*                           CHARACTER BY CHARACTER INSTEAD OF     ZB-0071 
004200*                           REFERENCE-MODIFYING THE TABLE ENTRY   ZB-0071 
004300*                           DIRECTLY.                             ZB-0071
004400* 11/14/14  MMT  ZB-0092    THE FIVE FRAGMENTS NOW CARRY THE      ZB-0092
004500*                           OPERATIONS GLOSSARY WORDING WORD FOR  ZB-0092
004600*                           WORD (ACCENTS DROPPED - NO CHARACTER  ZB-0092
004700*                           SET FOR THEM HERE) INSTEAD OF THE     ZB-0092
004800*                           ORIGINAL CONTRACTOR'S PARAPHRASE.     ZB-0092
004900*                           ALSO DEFAULTS JOIN-DESC-OUT TO "SIN   ZB-0092
005000*                           CRITERIOS DE ZOMBIE ACTIVOS" BEFORE   ZB-0092
005100*                           THE LOOP RUNS, SO A HOST WITH NO      ZB-0092
005200*                           ACTIVE CRITERIA GETS THE GLOSSARY     ZB-0092
005300*                           TEXT INSTEAD OF BLANKS - ZB-0055's    ZB-0092
005400*                           CLEAR-TO-SPACES WAS NEVER ENOUGH ON   ZB-0092
005500*                           ITS OWN.  ALSO MOVED WS-CRIT-IDX TO   ZB-0092
005600*                           77-LEVEL - NO REASON FOR A LONE       ZB-0092
005700*                           SUBSCRIPT TO SIT UNDER ITS OWN 01     ZB-0092
005800*                           WHEN THE SHOP HAS ALWAYS USED 77 FOR  ZB-0092
005900*                           THAT.                                 ZB-0092
006000*-----------------------------------------------------------------
006100******************************************************************
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.
006800     CLASS ZOMBIE-BIT-CLASS IS "0" "1".
006900
007000 DATA DIVISION.
007100 WORKING-STORAGE SECTION.
007200
007300 01  WS-SWITCHES.
007400     05  WS-FIRST-CALL-SW        PIC X(01) VALUE "Y".
007500         88  FIRST-CALL               VALUE "Y".
007600         88  NOT-FIRST-CALL           VALUE "N".
007700
007800 01  WS-WORK-COUNTERS.
007900     05  WS-OUT-LEN              PIC 9(03) COMP.
008000     05  WS-FRAG-LEN             PIC 9(02) COMP.
008100***  RAW-BYTES VIEW OF THE TWO COUNTERS ABOVE - LEFT OVER FROM
008200***  THE ABEND TRACE JFS ADDED WHILE CHASING ZB-0071.
008300 01  WS-WORK-COUNTERS-ALT REDEFINES WS-WORK-COUNTERS.
008400     05  WS-OUT-LEN-X            PIC X(05).
008500
008600 77  WS-CRIT-IDX                 PIC 9(1) COMP.
008700
008800 01  WS-TRIM-WORK.
008900     05  WS-TRIM-TEXT            PIC X(80).
009000***  SEE ZB-0071 - CHARACTER-AT-A-TIME VIEW FOR THE TRAILING-
009100***  SPACE SCAN IN 300-FIND-FRAGMENT-LENGTH.
009200 01  WS-TRIM-WORK-TABLE REDEFINES WS-TRIM-WORK.
009300     05  WS-TRIM-CHAR OCCURS 80 TIMES
009400                      INDEXED BY TRIM-CHAR-IDX
009500                      PIC X(01).
009600
009700     COPY ZOMCRIT.
009800
009900 LINKAGE SECTION.
010000 01  JOIN-CRIT-FLAGS.
010100     05  JOIN-FLAG OCCURS 5 TIMES PIC S9(1).
010200***  WHOLE-FIELD VIEW - SAME IDIOM ZOMCLSFY CARRIES.
010300 01  JOIN-CRIT-FLAGS-X REDEFINES JOIN-CRIT-FLAGS PIC X(05).
010400 01  JOIN-DESC-OUT                PIC X(250).
010500
010600 PROCEDURE DIVISION USING JOIN-CRIT-FLAGS, JOIN-DESC-OUT.
010700
010800 000-JOIN-DESCRIPTIONS.
010900     IF FIRST-CALL
011000         PERFORM 050-INIT-TABLES THRU 050-EXIT
011100         MOVE "N" TO WS-FIRST-CALL-SW.
011200
011300     MOVE "Sin criterios de zombie activos" TO JOIN-DESC-OUT.
011400     MOVE 0 TO WS-OUT-LEN.
011500
011600     PERFORM 100-APPEND-ONE-CRITERION THRU 100-EXIT
011700             VARYING WS-CRIT-IDX FROM 1 BY 1
011800             UNTIL WS-CRIT-IDX > 5.
011900
012000     GOBACK.
012100
012200 050-INIT-TABLES.
012300     MOVE "Detectada una bajada repentina en el uso de CPU"
012400         TO DESC-FRAGMENT-TEXT(1).
012500     MOVE "Detectada una caida brusca en el trafico de red
012600-    "reciente"
012700         TO DESC-FRAGMENT-TEXT(2).
012800     MOVE "El uso de CPU se mantiene demasiado bajo durante un
012900-    "tiempo prolongado"
013000         TO DESC-FRAGMENT-TEXT(3).
013100     MOVE "El uso de RAM permanece anormalmente constante, sin
013200-    "variaciones"
013300         TO DESC-FRAGMENT-TEXT(4).
013400     MOVE "El patron diario esperado de uso de CPU no se esta
013500-    "cumpliendo"
013600         TO DESC-FRAGMENT-TEXT(5).
013700 050-EXIT.
013800     EXIT.
013900
014000 100-APPEND-ONE-CRITERION.
014100     IF JOIN-FLAG(WS-CRIT-IDX) = +1
014200         PERFORM 300-FIND-FRAGMENT-LENGTH THRU 300-EXIT
014300         PERFORM 200-APPEND-FRAGMENT THRU 200-EXIT.
014400 100-EXIT.
014500     EXIT.
014600
014700 200-APPEND-FRAGMENT.
014800     IF WS-OUT-LEN > 0
014900         STRING JOIN-DESC-OUT(1:WS-OUT-LEN)
015000                ", "
015100                DESC-FRAGMENT-TEXT(WS-CRIT-IDX)(1:WS-FRAG-LEN)
015200                DELIMITED BY SIZE
015300                INTO JOIN-DESC-OUT
015400         ADD 2 WS-FRAG-LEN TO WS-OUT-LEN
015500     ELSE
015600         STRING DESC-FRAGMENT-TEXT(WS-CRIT-IDX)(1:WS-FRAG-LEN)
015700                DELIMITED BY SIZE
015800                INTO JOIN-DESC-OUT
015900         ADD WS-FRAG-LEN TO WS-OUT-LEN.
016000 200-EXIT.
016100     EXIT.
016200
016300 300-FIND-FRAGMENT-LENGTH.
016400     MOVE DESC-FRAGMENT-TEXT(WS-CRIT-IDX) TO WS-TRIM-TEXT.
016500     MOVE 80 TO WS-FRAG-LEN.
016600     SET TRIM-CHAR-IDX TO WS-FRAG-LEN.
016700     PERFORM 320-TRIM-ONE-CHAR THRU 320-EXIT
016800             UNTIL WS-FRAG-LEN = 0
016900             OR WS-TRIM-CHAR(WS-FRAG-LEN) NOT = SPACE.
017000 300-EXIT.
017100     EXIT.
017200
017300 320-TRIM-ONE-CHAR.
017400     SUBTRACT 1 FROM WS-FRAG-LEN.
017500 320-EXIT.
017600     EXIT.
