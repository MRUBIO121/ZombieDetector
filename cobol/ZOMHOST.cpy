000100******************************************************************
000200* ZOMHOST - HOST MONITORING DETAIL RECORD                       *
000300*           ONE RECORD PER HOST ON THE PERIODIC INFRASTRUCTURE  *
000400*           MONITORING EXTRACT (DDS0001.ZOMB.HOSTDATA)          *
000500*                                                                *
000600* 06/11/24  RWP  ORIGINAL CUT FOR THE ZOMBIE-HOST PROJECT.      *
000700*                BUILT TO THE SAME SHAPE AS THE OLD PATDALY     *
000800*                DAILY-CHARGES RECORD - FIXED FIELDS, A FILLER  *
000900*                PAD AT THE END FOR WHATEVER MONITORING ADDS    *
001000*                NEXT, AND AN OCCURS REDEFINITION OF THE FIVE   *
001100*                CRITERION PAIRS SO THE CLASSIFIER CAN WALK     *
001200*                THEM BY SUBSCRIPT INSTEAD OF FIVE SEPARATE     *
001300*                IF-STATEMENTS.                                *
001400******************************************************************
001500 01  HOST-DETAIL-REC.
001600     05  HOST-REPORT-DATE        PIC X(10).
001700     05  HOST-ID                 PIC X(24).
001800     05  HOST-NAME               PIC X(30).
001900     05  HOST-TENANT             PIC X(20).
002000     05  HOST-ASSET-TAG          PIC X(12).
002100     05  HOST-PENDING-DECOMM     PIC X(05).
002200         88  PENDING-DECOMM-YES      VALUE "True ".
002300         88  PENDING-DECOMM-NO       VALUE "False".
002400     05  HOST-CRITERIA.
002500         10  CRIT-CPU-DECREASE-FLAG    PIC S9(1).
002600         10  CRIT-CPU-DECREASE-VALUE   PIC S9(3)V9(6).
002700         10  CRIT-NET-DECREASE-FLAG    PIC S9(1).
002800         10  CRIT-NET-DECREASE-VALUE   PIC S9(3)V9(6).
002900         10  CRIT-LOW-CPU-FLAG         PIC S9(1).
003000         10  CRIT-LOW-CPU-VALUE        PIC S9(3)V9(6).
003100         10  CRIT-CONST-RAM-FLAG       PIC S9(1).
003200         10  CRIT-CONST-RAM-VALUE      PIC S9(3)V9(6).
003300         10  CRIT-CPU-PROFILE-FLAG     PIC S9(1).
003400         10  CRIT-CPU-PROFILE-VALUE    PIC S9(3)V9(6).
003500***  ALTERNATE VIEW OF HOST-CRITERIA SO 400-CLASSIFY-AND-APPLY
003600***  AND THE VALIDATION PARAGRAPHS CAN WALK THE FIVE CRITERIA
003700***  IN FIXED ORDER (1=CPU DECR, 2=NET DECR, 3=LOW CPU,
003800***  4=CONST RAM, 5=CPU PROFILE) BY SUBSCRIPT RATHER THAN NAME.
003900     05  HOST-CRITERIA-TABLE REDEFINES HOST-CRITERIA.
004000         10  CRIT-ENTRY OCCURS 5 TIMES
004100                        INDEXED BY CRIT-HOST-IDX.
004200             15  CRIT-FLAG              PIC S9(1).
004300             15  CRIT-VALUE             PIC S9(3)V9(6).
004400     05  FILLER                  PIC X(10).
004500******************************************************************
004600* RECORD LENGTH = 161 (SEE DDS0001.ZOMB JOB DOCUMENTATION)      *
004700******************************************************************
